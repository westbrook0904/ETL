000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FLDX0002.
000600 AUTHOR.         T W KRAUSE.
000700 INSTALLATION.   ENTERPRISE DATA SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/30/1989.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                ENTERPRISE DATA SERVICES - BATCH SYSTEMS        *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FLDX0002.                                     *
001600*    ANALYST.....: T W KRAUSE                                    *
001700*    PROGRAMMER..: T W KRAUSE                                    *
001800*    DATE........: 06/30/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FIELD MAPPING TRANSFORM ENGINE - FLDX         *
002100*----------------------------------------------------------------*
002200*    GOAL........: CALLED SUBPROGRAM - EVALUATES ONE INFIX       *
002300*                  ARITHMETIC EXPRESSION (+ - * / AND PARENS)    *
002400*                  AGAINST ONE SOURCE RECORD AND RETURNS A       *
002500*                  SINGLE DECIMAL RESULT, ROUNDED TO THE         *
002600*                  CALLER'S REQUESTED NUMBER OF DECIMAL PLACES.  *
002700*----------------------------------------------------------------*
002800*    LINKAGE.....:  01  LK-EXPR-TEXT     PIC X(60)  EXPRESSION   *
002900*                   01  LK-SOURCE-REC    PIC X(80)  SOURCE ROW   *
003000*                   01  LK-PRECISION     S9(02)     DECIMALS OUT *
003100*                   01  LK-RESULT        S9(09)V9(04) ANSWER     *
003200*                   01  LK-RETURN-CODE   S9(04)     0 = GOOD     *
003300*----------------------------------------------------------------*
003400*    METHOD......: TOKENIZE, CONVERT INFIX TO POSTFIX (SHUNTING  *
003500*                  YARD), THEN EVALUATE THE POSTFIX STRING ON A  *
003600*                  VALUE STACK.  STANDARD OPERATOR PRECEDENCE -  *
003700*                  * AND / BIND TIGHTER THAN + AND -, LEFT TO    *
003800*                  RIGHT, PARENS OVERRIDE.                       *
003900*----------------------------------------------------------------*
004000*    NOTE........: THE SHOP COMPILER'S NUMERIC ITEMS STILL TOP   *
004100*                  OUT AT 18 DIGITS, SO NO SINGLE FIELD CAN HOLD *
004200*                  THE FULL 20-PLACE ANSWER THE ANALYSTS WANT.   *
004300*                  AS OF Q11-0249 THE VALUE STACK CARRIES EACH   *
004400*                  NUMBER AS A SIGN BYTE, A WHOLE PART, AND TWO  *
004500*                  10-DIGIT FRACTION LIMBS (HI/LO) - SEE         *
004600*                  WRK-VS-SIGN/-WHOLE/-FRAC-HI/-FRAC-LO BELOW.   *
004700*                  +, -, AND / NOW CARRY THE FULL 20 PLACES      *
004800*                  ACROSS THE LIMBS (2471/2472/2460); / IS A     *
004900*                  GENUINE LONG DIVISION, ONE DIGIT AT A TIME.   *
005000*                  * STAYS AT THE OLD 12-PLACE DEPTH (2473) -    *
005100*                  SQUARING TWO 20-PLACE NUMBERS OUT TO THE      *
005200*                  FULL 20 WOULD NEED A DIGIT-BY-DIGIT MULTIPLY  *
005300*                  THIS SHOP HAS NEVER BUILT.  THIS IS A NAMED,  *
005400*                  ACCEPTED DEVIATION FOR * ONLY - SEE THE FLDX  *
005500*                  BINDER, NOT A CONCESSION FOR + - /.           *
005600*                  FINAL ANSWER IS ROUNDED DOWN TO LK-PRECISION  *
005700*                  BY 2500-ROUND-RESULT, HALF-UP (ROUNDED, NO    *
005800*                  MODE PHRASE).                                 *
005900*----------------------------------------------------------------*
006000*                                                                *
006100*----------------------------------------------------------------*
006200*    CHANGE LOG:                                                 *
006300*----------------------------------------------------------------*
006400*    DATE       WHO  REQUEST   DESCRIPTION                       *
006500*----------------------------------------------------------------*
006600*    89-06-30   TWK  Q89-0456  ORIGINAL PROGRAM.                 *
006700*    90-02-14   TWK  Q90-0088  FIXED PRECEDENCE BUG - * AND /    *
006800*                              WERE BEING TREATED AS LEFT-TO-    *
006900*                              RIGHT WITH + AND -, SAME TIER.    *
007000*    91-07-19   DLP  Q91-0502  DIVIDE BY ZERO NOW RETURNS A BAD  *
007100*                              RETURN CODE, USED TO ABEND RIGHT  *
007200*                              HERE - CALLER OWNS THE ABEND NOW. *
007300*    93-12-02   DLP  Q93-0975  RAISED STACK AND TOKEN TABLES     *
007400*                              FROM 15 TO 30 ENTRIES.            *
007500*    98-09-22   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS *
007600*                              IN THIS PROGRAM, NO CHANGE MADE.  *
007700*    05-10-03   JCL  Q05-0812  LK-PRECISION ADDED TO THE CALL -  *
007800*                              USED TO BE A HARD 2 DECIMALS.     *
007900*    11-05-16   DLP  Q11-0249  AUDIT FOUND +, -, / STILL ONLY    *
008000*                              12 PLACES DEEP EVEN THOUGH THE    *
008100*                              ANALYSTS SIGNED OFF ON 20 - SPLIT *
008200*                              THE VALUE STACK INTO SIGN/WHOLE/  *
008300*                              TWO FRACTION LIMBS AND REWROTE    *
008400*                              2460-DO-DIVIDE AS A TRUE LONG     *
008500*                              DIVISION.  * LEFT AT 12 PLACES,   *
008600*                              SEE THE NOTE ABOVE AND THE BINDER.*
008700*----------------------------------------------------------------*
008800*================================================================*
008900*           E N V I R O N M E N T      D I V I S I O N           *
009000*================================================================*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     C01                     IS TOP-OF-FORM
009500     CLASS FLDX-NUMERIC-CLASS   IS "0123456789"
009600     UPSI-0 ON  STATUS       IS FLDX-TEST-RUN
009700            OFF STATUS       IS FLDX-PRODUCTION-RUN.
009800
009900*================================================================*
010000*                  D A T A      D I V I S I O N                  *
010100*================================================================*
010200 DATA DIVISION.
010300 WORKING-STORAGE SECTION.
010400
010500 01  WRK-STATUS-SW                      PIC X(01) VALUE 'Y'.
010600     88  WRK-OK                                 VALUE 'Y'.
010700     88  WRK-NOT-OK                             VALUE 'N'.
010800
010900*-----------------------------------------------------------------*
011000* TOKEN TABLE - RESULT OF 2000-TOKENIZE.  'D' = OPERAND (FIELD     *
011100* NAME OR LITERAL), 'O' = OPERATOR, '(' / ')' = PARENS.            *
011200*-----------------------------------------------------------------*
011300 01  WRK-TOKENS.
011400     05  WRK-TOKEN OCCURS 30 TIMES
011500                   INDEXED BY WRK-TOK-IX.
011600         10  WRK-TOKEN-TEXT             PIC X(20) VALUE SPACES.
011700         10  WRK-TOKEN-TYPE             PIC X(01) VALUE SPACE.
011800             88  WRK-TOKEN-IS-OPERAND          VALUE 'D'.
011900             88  WRK-TOKEN-IS-OPERATOR         VALUE 'O'.
012000             88  WRK-TOKEN-IS-LPAREN           VALUE '('.
012100             88  WRK-TOKEN-IS-RPAREN           VALUE ')'.
012200         10  FILLER                     PIC X(01) VALUE SPACE.
012300 77  WRK-TOKEN-COUNT                    PIC S9(04) COMP VALUE ZERO.
012400
012500*-----------------------------------------------------------------*
012600* POSTFIX TABLE - RESULT OF 2200-TO-POSTFIX.                       *
012700*-----------------------------------------------------------------*
012800 01  WRK-POSTFIX.
012900     05  WRK-PF-ENTRY OCCURS 30 TIMES
013000                      INDEXED BY WRK-PF-IX.
013100         10  WRK-PF-TEXT                PIC X(20) VALUE SPACES.
013200         10  WRK-PF-TYPE                PIC X(01) VALUE SPACE.
013300         10  FILLER                     PIC X(01) VALUE SPACE.
013400 77  WRK-PF-COUNT                       PIC S9(04) COMP VALUE ZERO.
013500
013600*-----------------------------------------------------------------*
013700* OPERATOR STACK AND VALUE STACK USED BY THE SHUNTING-YARD PASS    *
013800* AND BY THE POSTFIX EVALUATION PASS.                              *
013900*-----------------------------------------------------------------*
014000 01  WRK-OP-STACK.
014100     05  WRK-OP-STACK-ENTRY OCCURS 30 TIMES
014200                            INDEXED BY WRK-OP-IX.
014300         10  WRK-OP-STACK-CHAR          PIC X(01) VALUE SPACE.
014400 77  WRK-OP-TOP                         PIC S9(04) COMP VALUE ZERO.
014500
014600 01  WRK-VAL-STACK.
014700     05  WRK-VAL-STACK-ENTRY OCCURS 30 TIMES
014800                             INDEXED BY WRK-VAL-IX.
014900         10  WRK-VS-SIGN                PIC S9(01) VALUE +1.
015000         10  WRK-VS-WHOLE               PIC 9(06)  VALUE ZERO.
015100         10  WRK-VS-FRAC-HI             PIC 9(10)  VALUE ZERO.
015200         10  WRK-VS-FRAC-LO             PIC 9(10)  VALUE ZERO.
015300 77  WRK-VAL-TOP                        PIC S9(04) COMP VALUE ZERO.
015400
015500*-----------------------------------------------------------------*
015600* SCRATCH AREAS FOR THE TOKENIZER AND THE EVALUATOR.               *
015700*-----------------------------------------------------------------*
015800 77  WRK-SCAN-IX                        PIC S9(04) COMP VALUE ZERO.
015900 77  WRK-CURRENT-CHAR                   PIC X(01) VALUE SPACE.
016000 77  WRK-OPERAND-BUF                    PIC X(20) VALUE SPACES.
016100 77  WRK-OPERAND-LEN                    PIC S9(04) COMP VALUE ZERO.
016200
016300 77  WRK-POP-LOOP-SW                    PIC X(01) VALUE 'N'.
016400     88  WRK-KEEP-POPPING                       VALUE 'Y'.
016500
016600 77  WRK-PREC-CHAR-IN                   PIC X(01) VALUE SPACE.
016700 77  WRK-PREC-VALUE-OUT                 PIC S9(02) COMP VALUE ZERO.
016800 77  WRK-PREC-CUR                       PIC S9(02) COMP VALUE ZERO.
016900
017000*-----------------------------------------------------------------*
017100* OPERAND A, OPERAND B, AND THE RESULT OF AN ARITHMETIC OP ARE     *
017200* CARRIED AS SIGN + WHOLE + TWO 10-DIGIT FRACTION LIMBS (HI THEN   *
017300* LO) SO THE PAIR TOGETHER HOLD THE FULL 20 PLACES THE ANALYSTS    *
017400* ASKED FOR - NO SINGLE NUMERIC ITEM ON THIS COMPILER CAN HOLD     *
017500* MORE THAN 18 DIGITS.  SEE THE NOTE AT THE TOP OF THE PROGRAM.    *
017600*-----------------------------------------------------------------*
017700 01  WRK-OPERAND-A.
017800     05  WRK-OA-SIGN                    PIC S9(01) VALUE +1.
017900     05  WRK-OA-MAGNITUDE.
018000         10  WRK-OA-WHOLE               PIC 9(06)  VALUE ZERO.
018100         10  WRK-OA-FRAC-HI             PIC 9(10)  VALUE ZERO.
018200         10  WRK-OA-FRAC-LO             PIC 9(10)  VALUE ZERO.
018300     05  WRK-OA-DIGITS REDEFINES WRK-OA-MAGNITUDE
018400                          PIC 9(01) OCCURS 26 TIMES.
018500 01  WRK-OPERAND-A-X REDEFINES WRK-OPERAND-A
018600                                       PIC X(27).
018700 01  WRK-OPERAND-B.
018800     05  WRK-OB-SIGN                    PIC S9(01) VALUE +1.
018900     05  WRK-OB-WHOLE                   PIC 9(06)  VALUE ZERO.
019000     05  WRK-OB-FRAC-HI                 PIC 9(10)  VALUE ZERO.
019100     05  WRK-OB-FRAC-LO                 PIC 9(10)  VALUE ZERO.
019200 01  WRK-OP-RESULT.
019300     05  WRK-OR-SIGN                    PIC S9(01) VALUE +1.
019400     05  WRK-OR-WHOLE                   PIC 9(06)  VALUE ZERO.
019500     05  WRK-OR-FRAC-HI                 PIC 9(10)  VALUE ZERO.
019600     05  WRK-OR-FRAC-HI-D REDEFINES WRK-OR-FRAC-HI
019700                          PIC 9(01) OCCURS 10 TIMES.
019800     05  WRK-OR-FRAC-LO                 PIC 9(10)  VALUE ZERO.
019900     05  WRK-OR-FRAC-LO-D REDEFINES WRK-OR-FRAC-LO
020000                          PIC 9(01) OCCURS 10 TIMES.
020100 01  WRK-RESOLVED-VALUE.
020200     05  WRK-RV-SIGN                    PIC S9(01) VALUE +1.
020300     05  WRK-RV-WHOLE                   PIC 9(06)  VALUE ZERO.
020400     05  WRK-RV-FRAC-HI                 PIC 9(10)  VALUE ZERO.
020500     05  WRK-RV-FRAC-LO                 PIC 9(10)  VALUE ZERO.
020600 01  WRK-FINAL-VALUE.
020700     05  WRK-FV-SIGN                    PIC S9(01) VALUE +1.
020800     05  WRK-FV-WHOLE                   PIC 9(06)  VALUE ZERO.
020900     05  WRK-FV-FRAC-HI                 PIC 9(10)  VALUE ZERO.
021000     05  WRK-FV-FRAC-LO                 PIC 9(10)  VALUE ZERO.
021100 01  WRK-FINAL-VALUE-X REDEFINES WRK-FINAL-VALUE
021200                                       PIC X(27).
021300 01  WRK-ROUNDED-2                      PIC S9(09)V99 VALUE ZERO.
021400
021500*-----------------------------------------------------------------*
021600* SCRATCH USED TO SWING A SIMPLE S9(09)V9(04) VALUE (A LITERAL OR  *
021700* A SOURCE FIELD) INTO THE EXTENDED SIGN/WHOLE/HI/LO SHAPE ABOVE,  *
021800* AND TO BRING THE EXTENDED FINAL VALUE BACK DOWN TO A SIMPLE ONE  *
021900* FOR 2500-ROUND-RESULT.  SEE 2470-SIMPLE-TO-EXTENDED.             *
022000*-----------------------------------------------------------------*
022100 01  WRK-SIMPLE-IN                      PIC S9(09)V9(04) VALUE ZERO.
022200 01  WRK-SIMPLE-ABS                     PIC  9(09)V9(04) VALUE ZERO.
022300 01  WRK-SIMPLE-FRAC-NUM                PIC  9(04)       VALUE ZERO.
022400 01  WRK-FV-SIMPLE                      PIC S9(09)V9(05) VALUE ZERO.
022500 01  WRK-FV-FRAC5                       PIC  9(05)       VALUE ZERO.
022600
022700*-----------------------------------------------------------------*
022800* GENERIC MAGNITUDE WORK AREA - SHARED BY THE EXTENDED ADD/SUB    *
022900* (2471/2472 VIA 2480-2483) AND BY THE LONG-DIVISION DRIVER       *
023000* (2460 VIA 2463/2464), ONE USER AT A TIME, SAME AS THE REST OF   *
023100* THIS PROGRAM'S "LOAD THE SCRATCH, PERFORM, READ BACK" STYLE.    *
023200* DURING A DIVIDE, MAGA IS THE RUNNING REMAINDER AND MAGB IS THE  *
023300* DIVISOR'S MAGNITUDE - MAGA-WHOLE IS CARRIED ONE DIGIT WIDER     *
023400* THAN AN OPERAND'S WHOLE PART TO ABSORB THE DIGIT BROUGHT DOWN   *
023500* EACH STEP BEFORE IT IS REDUCED BACK BELOW THE DIVISOR.          *
023600*-----------------------------------------------------------------*
023700 01  WRK-MAGA-WHOLE                     PIC 9(07) VALUE ZERO.
023800 01  WRK-MAGA-FRAC-HI                   PIC 9(10) VALUE ZERO.
023900 01  WRK-MAGA-FRAC-LO                   PIC 9(10) VALUE ZERO.
024000 01  WRK-MAGB-WHOLE                     PIC 9(07) VALUE ZERO.
024100 01  WRK-MAGB-FRAC-HI                   PIC 9(10) VALUE ZERO.
024200 01  WRK-MAGB-FRAC-LO                   PIC 9(10) VALUE ZERO.
024300 01  WRK-MAGR-WHOLE                     PIC 9(07) VALUE ZERO.
024400 01  WRK-MAGR-FRAC-HI                   PIC 9(10) VALUE ZERO.
024500 01  WRK-MAGR-FRAC-LO                   PIC 9(10) VALUE ZERO.
024600 01  WRK-MAG-SWAP-WHOLE                 PIC 9(07) VALUE ZERO.
024700 01  WRK-MAG-SWAP-FRAC-HI               PIC 9(10) VALUE ZERO.
024800 01  WRK-MAG-SWAP-FRAC-LO               PIC 9(10) VALUE ZERO.
024900 01  WRK-MAG-WIDE-LO                    PIC S9(11) COMP VALUE ZERO.
025000 01  WRK-MAG-WIDE-HI                    PIC S9(11) COMP VALUE ZERO.
025100 01  WRK-MAG-CARRY                      PIC S9(02) COMP VALUE ZERO.
025200 01  WRK-MAG-CMP-RESULT                 PIC S9(01) COMP VALUE ZERO.
025300
025400*-----------------------------------------------------------------*
025500* LONG-DIVISION DRIVER WORK AREA - 2460-DO-DIVIDE AND ITS HELPERS *
025600* WALK WRK-OA-DIGITS ONE DIGIT AT A TIME, MUCH AS A CLERK WOULD   *
025700* WORK A LONG DIVISION DOWN A SHEET OF PAPER, THEN KEEP BRINGING  *
025800* DOWN ZEROES FOR 20 MORE QUOTIENT DIGITS PLUS ONE GUARD DIGIT.   *
025900*-----------------------------------------------------------------*
026000 01  WRK-DIV-NEXT-DIGIT                 PIC 9(01) VALUE ZERO.
026100 01  WRK-DIV-DIGIT-OUT                  PIC 9(01) VALUE ZERO.
026200 01  WRK-DIV-DIGIT-IX                   PIC S9(04) COMP VALUE ZERO.
026300 01  WRK-DIV-LO-IX                      PIC S9(04) COMP VALUE ZERO.
026400 01  WRK-DIV-QUOT-WHOLE                 PIC 9(06) VALUE ZERO.
026500 01  WRK-DIV-FRAC-TBL.
026600     05  WRK-DIV-FRAC-DIGIT OCCURS 20 TIMES
026700                            PIC 9(01) VALUE ZERO.
026800 01  WRK-DIV-GUARD-DIGIT                PIC 9(01) VALUE ZERO.
026900
027000*-----------------------------------------------------------------*
027100* MULTIPLY STAYS AT THE SHOP'S ORIGINAL 12-PLACE DEPTH - SEE THE  *
027200* NOTE AT THE TOP OF THE PROGRAM.  2473-EXTENDED-MULTIPLY FOLDS   *
027300* THE TWO 20-PLACE OPERANDS DOWN TO THIS SHAPE, MULTIPLIES, AND   *
027400* FOLDS THE 12-PLACE ANSWER BACK OUT, ZERO-FILLING THE LOW 8      *
027500* PLACES OF WRK-OR-FRAC-LO.  THIS IS A NAMED, ACCEPTED EXCEPTION  *
027600* FOR * ONLY - + - / ARE FULL 20-PLACE, SEE Q11-0249 IN THE LOG.  *
027700*-----------------------------------------------------------------*
027800 01  WRK-MULT-A                         PIC S9(06)V9(12) VALUE ZERO.
027900 01  WRK-MULT-B                         PIC S9(06)V9(12) VALUE ZERO.
028000 01  WRK-MULT-R                         PIC S9(06)V9(12) VALUE ZERO.
028100 01  WRK-MULT-LO2                       PIC  9(02)       VALUE ZERO.
028200 01  WRK-MULT-FRAC12                    PIC  9(12)       VALUE ZERO.
028300
028400*-----------------------------------------------------------------*
028500* LOCAL DECIMAL-LITERAL PARSER - SAME LOGIC AS FLDX0001'S COPY,    *
028600* KEPT LOCAL RATHER THAN A THIRD CALL LAYER FOR SUCH A SMALL       *
028700* ROUTINE.                                                         *
028800*-----------------------------------------------------------------*
028900 01  WRK-PARSE-WORK.
029000     03  WRK-PARSE-INPUT-TEXT          PIC X(20) VALUE SPACES.
029100     03  WRK-PARSE-SIGN                PIC S9(01) COMP VALUE 1.
029200     03  WRK-PARSE-TEXT                PIC X(20) VALUE SPACES.
029300     03  WRK-PARSE-INT-TEXT            PIC X(14) VALUE SPACES.
029400     03  WRK-PARSE-FRAC-TEXT           PIC X(06) VALUE SPACES.
029500     03  WRK-PARSE-FRAC-PADDED         PIC X(04) VALUE '0000'.
029600     03  WRK-PARSE-INT-LEN             PIC S9(04) COMP VALUE ZERO.
029700     03  WRK-PARSE-FRAC-LEN            PIC S9(04) COMP VALUE ZERO.
029800     03  WRK-PARSE-INT-NUM             PIC 9(09) VALUE ZERO.
029900     03  WRK-PARSE-FRAC-NUM            PIC 9(04) VALUE ZERO.
030000 01  WRK-PARSE-RESULT                  PIC S9(09)V9(04) VALUE ZERO.
030100
030200*================================================================*
030300*                LINKAGE      SECTION                             *
030400*================================================================*
030500 LINKAGE SECTION.
030600
030700 01  LK-EXPR-TEXT                       PIC X(60).
030800 01  LK-SOURCE-REC                      PIC X(80).
030900 01  LK-SOURCE-REC-FIELDS REDEFINES LK-SOURCE-REC.
031000     COPY 'FLDXSR01'.
031100 01  LK-PRECISION                       PIC S9(02) COMP.
031200 01  LK-RESULT                          PIC S9(09)V9(04).
031300 01  LK-RETURN-CODE                     PIC S9(04) COMP.
031400
031500*================================================================*
031600 PROCEDURE DIVISION USING LK-EXPR-TEXT
031700                           LK-SOURCE-REC
031800                           LK-PRECISION
031900                           LK-RESULT
032000                           LK-RETURN-CODE.
032100*================================================================*
032200*----------------------------------------------------------------*
032300 0000-MAIN-PROCESS               SECTION.
032400*----------------------------------------------------------------*
032500     MOVE 'Y'                    TO   WRK-STATUS-SW.
032600     MOVE ZERO                   TO   LK-RETURN-CODE LK-RESULT.
032700
032800     PERFORM 1000-INITIALIZE.
032900
033000     PERFORM 2000-TOKENIZE.
033100
033200     IF WRK-OK
033300        IF WRK-TOKEN-COUNT        EQUAL ZERO
033400           SET WRK-NOT-OK         TO   TRUE
033500           MOVE 2                 TO   LK-RETURN-CODE
033600        END-IF
033700     END-IF.
033800
033900     IF WRK-OK
034000        PERFORM 2200-TO-POSTFIX
034100     END-IF.
034200
034300     IF WRK-OK
034400        PERFORM 2400-EVAL-POSTFIX
034500     END-IF.
034600
034700     IF WRK-OK
034800        PERFORM 2500-ROUND-RESULT
034900     END-IF.
035000
035100     EXIT PROGRAM.
035200*----------------------------------------------------------------*
035300 0000-99-EXIT.                   EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600 1000-INITIALIZE                 SECTION.
035700*----------------------------------------------------------------*
035800     INITIALIZE WRK-TOKENS WRK-POSTFIX WRK-OP-STACK WRK-VAL-STACK.
035900     MOVE ZERO                   TO   WRK-TOKEN-COUNT
036000                                       WRK-PF-COUNT
036100                                       WRK-OP-TOP
036200                                       WRK-VAL-TOP
036300                                       WRK-OPERAND-LEN.
036400     MOVE SPACES                 TO   WRK-OPERAND-BUF.
036500*----------------------------------------------------------------*
036600 1000-99-EXIT.                   EXIT.
036700*----------------------------------------------------------------*
036800*----------------------------------------------------------------*
036900 2000-TOKENIZE                   SECTION.
037000*----------------------------------------------------------------*
037100     PERFORM 2010-TOKENIZE-ONE-CHAR
037200         VARYING WRK-SCAN-IX FROM 1 BY 1
037300           UNTIL WRK-SCAN-IX    GREATER 60.
037400
037500     PERFORM 2020-FLUSH-OPERAND.
037600*----------------------------------------------------------------*
037700 2000-99-EXIT.                   EXIT.
037800*----------------------------------------------------------------*
037900*----------------------------------------------------------------*
038000 2010-TOKENIZE-ONE-CHAR          SECTION.
038100*----------------------------------------------------------------*
038200     MOVE LK-EXPR-TEXT (WRK-SCAN-IX:1)
038300                                 TO   WRK-CURRENT-CHAR.
038400
038500     EVALUATE WRK-CURRENT-CHAR
038600         WHEN SPACE
038700             PERFORM 2020-FLUSH-OPERAND
038800         WHEN '+' WHEN '-' WHEN '*' WHEN '/'
038900         WHEN '(' WHEN ')'
039000             PERFORM 2020-FLUSH-OPERAND
039100             PERFORM 2030-ADD-OPERATOR-TOKEN
039200         WHEN OTHER
039300             PERFORM 2040-APPEND-TO-OPERAND
039400     END-EVALUATE.
039500*----------------------------------------------------------------*
039600 2010-99-EXIT.                   EXIT.
039700*----------------------------------------------------------------*
039800*----------------------------------------------------------------*
039900 2020-FLUSH-OPERAND               SECTION.
040000*----------------------------------------------------------------*
040100     IF WRK-OPERAND-LEN          GREATER ZERO
040200        ADD 1                    TO   WRK-TOKEN-COUNT
040300        MOVE WRK-OPERAND-BUF     TO   WRK-TOKEN-TEXT (WRK-TOKEN-COUNT)
040400        SET  WRK-TOKEN-IS-OPERAND (WRK-TOKEN-COUNT)
040500                                 TO   TRUE
040600        MOVE SPACES              TO   WRK-OPERAND-BUF
040700        MOVE ZERO                TO   WRK-OPERAND-LEN
040800     END-IF.
040900*----------------------------------------------------------------*
041000 2020-99-EXIT.                   EXIT.
041100*----------------------------------------------------------------*
041200*----------------------------------------------------------------*
041300 2030-ADD-OPERATOR-TOKEN         SECTION.
041400*----------------------------------------------------------------*
041500     ADD  1                      TO   WRK-TOKEN-COUNT.
041600     MOVE WRK-CURRENT-CHAR       TO   WRK-TOKEN-TEXT (WRK-TOKEN-COUNT).
041700
041800     EVALUATE WRK-CURRENT-CHAR
041900         WHEN '('
042000             SET WRK-TOKEN-IS-LPAREN (WRK-TOKEN-COUNT)  TO TRUE
042100         WHEN ')'
042200             SET WRK-TOKEN-IS-RPAREN (WRK-TOKEN-COUNT)  TO TRUE
042300         WHEN OTHER
042400             SET WRK-TOKEN-IS-OPERATOR (WRK-TOKEN-COUNT) TO TRUE
042500     END-EVALUATE.
042600*----------------------------------------------------------------*
042700 2030-99-EXIT.                   EXIT.
042800*----------------------------------------------------------------*
042900*----------------------------------------------------------------*
043000 2040-APPEND-TO-OPERAND          SECTION.
043100*----------------------------------------------------------------*
043200     ADD  1                      TO   WRK-OPERAND-LEN.
043300     MOVE WRK-CURRENT-CHAR       TO   WRK-OPERAND-BUF
043400                                       (WRK-OPERAND-LEN:1).
043500*----------------------------------------------------------------*
043600 2040-99-EXIT.                   EXIT.
043700*----------------------------------------------------------------*
043800*----------------------------------------------------------------*
043900 2200-TO-POSTFIX                 SECTION.
044000*----------------------------------------------------------------*
044100     PERFORM 2210-TO-POSTFIX-ONE-TOKEN
044200         VARYING WRK-TOK-IX FROM 1 BY 1
044300           UNTIL WRK-TOK-IX     GREATER WRK-TOKEN-COUNT.
044400
044500     PERFORM 2250-DRAIN-OP-STACK.
044600*----------------------------------------------------------------*
044700 2200-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2210-TO-POSTFIX-ONE-TOKEN       SECTION.
045100*----------------------------------------------------------------*
045200     EVALUATE TRUE
045300         WHEN WRK-TOKEN-IS-OPERAND (WRK-TOK-IX)
045400             PERFORM 2260-PUSH-POSTFIX
045500         WHEN WRK-TOKEN-IS-LPAREN (WRK-TOK-IX)
045600             PERFORM 2270-PUSH-OP-STACK
045700         WHEN WRK-TOKEN-IS-RPAREN (WRK-TOK-IX)
045800             PERFORM 2280-POP-UNTIL-LPAREN
045900         WHEN WRK-TOKEN-IS-OPERATOR (WRK-TOK-IX)
046000             PERFORM 2290-POP-HIGHER-PRECEDENCE
046100             PERFORM 2270-PUSH-OP-STACK
046200     END-EVALUATE.
046300*----------------------------------------------------------------*
046400 2210-99-EXIT.                   EXIT.
046500*----------------------------------------------------------------*
046600*----------------------------------------------------------------*
046700 2250-DRAIN-OP-STACK             SECTION.
046800*----------------------------------------------------------------*
046900     PERFORM 2285-POP-ONE-TO-POSTFIX
047000         UNTIL WRK-OP-TOP        EQUAL ZERO.
047100*----------------------------------------------------------------*
047200 2250-99-EXIT.                   EXIT.
047300*----------------------------------------------------------------*
047400*----------------------------------------------------------------*
047500 2260-PUSH-POSTFIX               SECTION.
047600*----------------------------------------------------------------*
047700     ADD  1                      TO   WRK-PF-COUNT.
047800     MOVE WRK-TOKEN-TEXT (WRK-TOK-IX) TO WRK-PF-TEXT (WRK-PF-COUNT).
047900     MOVE 'D'                    TO   WRK-PF-TYPE (WRK-PF-COUNT).
048000*----------------------------------------------------------------*
048100 2260-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 2270-PUSH-OP-STACK               SECTION.
048500*----------------------------------------------------------------*
048600     ADD  1                      TO   WRK-OP-TOP.
048700     MOVE WRK-TOKEN-TEXT (WRK-TOK-IX) (1:1)
048800                                 TO   WRK-OP-STACK-CHAR (WRK-OP-TOP).
048900*----------------------------------------------------------------*
049000 2270-99-EXIT.                   EXIT.
049100*----------------------------------------------------------------*
049200*----------------------------------------------------------------*
049300 2280-POP-UNTIL-LPAREN           SECTION.
049400*----------------------------------------------------------------*
049500     PERFORM 2285-POP-ONE-TO-POSTFIX
049600         UNTIL WRK-OP-TOP        EQUAL ZERO
049700            OR WRK-OP-STACK-CHAR (WRK-OP-TOP) EQUAL '('.
049800
049900     IF WRK-OP-TOP               GREATER ZERO
050000        SUBTRACT 1               FROM WRK-OP-TOP
050100     END-IF.
050200*----------------------------------------------------------------*
050300 2280-99-EXIT.                   EXIT.
050400*----------------------------------------------------------------*
050500*----------------------------------------------------------------*
050600 2285-POP-ONE-TO-POSTFIX         SECTION.
050700*----------------------------------------------------------------*
050800     ADD  1                      TO   WRK-PF-COUNT.
050900     MOVE WRK-OP-STACK-CHAR (WRK-OP-TOP)
051000                                 TO   WRK-PF-TEXT (WRK-PF-COUNT).
051100     MOVE 'O'                    TO   WRK-PF-TYPE (WRK-PF-COUNT).
051200     SUBTRACT 1                  FROM WRK-OP-TOP.
051300*----------------------------------------------------------------*
051400 2285-99-EXIT.                   EXIT.
051500*----------------------------------------------------------------*
051600*----------------------------------------------------------------*
051700 2290-POP-HIGHER-PRECEDENCE      SECTION.
051800*----------------------------------------------------------------*
051900     MOVE WRK-TOKEN-TEXT (WRK-TOK-IX) (1:1)
052000                                 TO   WRK-PREC-CHAR-IN.
052100     PERFORM 2295-GET-PRECEDENCE.
052200     MOVE WRK-PREC-VALUE-OUT     TO   WRK-PREC-CUR.
052300
052400     SET  WRK-KEEP-POPPING       TO   TRUE.
052500     PERFORM 2291-POP-IF-HIGHER
052600         UNTIL WRK-POP-LOOP-SW   EQUAL 'N'.
052700*----------------------------------------------------------------*
052800 2290-99-EXIT.                   EXIT.
052900*----------------------------------------------------------------*
053000*----------------------------------------------------------------*
053100 2291-POP-IF-HIGHER               SECTION.
053200*----------------------------------------------------------------*
053300     IF WRK-OP-TOP               EQUAL ZERO
053400        OR WRK-OP-STACK-CHAR (WRK-OP-TOP) EQUAL '('
053500        MOVE 'N'                 TO   WRK-POP-LOOP-SW
053600     ELSE
053700        MOVE WRK-OP-STACK-CHAR (WRK-OP-TOP)
053800                                 TO   WRK-PREC-CHAR-IN
053900        PERFORM 2295-GET-PRECEDENCE
054000        IF WRK-PREC-VALUE-OUT    LESS WRK-PREC-CUR
054100           MOVE 'N'              TO   WRK-POP-LOOP-SW
054200        ELSE
054300           PERFORM 2285-POP-ONE-TO-POSTFIX
054400        END-IF
054500     END-IF.
054600*----------------------------------------------------------------*
054700 2291-99-EXIT.                   EXIT.
054800*----------------------------------------------------------------*
054900*----------------------------------------------------------------*
055000 2295-GET-PRECEDENCE             SECTION.
055100*----------------------------------------------------------------*
055200     EVALUATE WRK-PREC-CHAR-IN
055300         WHEN '+' WHEN '-'
055400             MOVE 1               TO   WRK-PREC-VALUE-OUT
055500         WHEN '*' WHEN '/'
055600             MOVE 2               TO   WRK-PREC-VALUE-OUT
055700         WHEN OTHER
055800             MOVE 0               TO   WRK-PREC-VALUE-OUT
055900     END-EVALUATE.
056000*----------------------------------------------------------------*
056100 2295-99-EXIT.                   EXIT.
056200*----------------------------------------------------------------*
056300*----------------------------------------------------------------*
056400 2400-EVAL-POSTFIX               SECTION.
056500*----------------------------------------------------------------*
056600     PERFORM 2410-EVAL-ONE-PF-TOKEN
056700         VARYING WRK-PF-IX FROM 1 BY 1
056800           UNTIL WRK-PF-IX      GREATER WRK-PF-COUNT
056900              OR WRK-NOT-OK.
057000
057100     IF WRK-OK
057200        IF WRK-VAL-TOP           EQUAL 1
057300           MOVE WRK-VS-SIGN    (1) TO WRK-FV-SIGN
057400           MOVE WRK-VS-WHOLE   (1) TO WRK-FV-WHOLE
057500           MOVE WRK-VS-FRAC-HI (1) TO WRK-FV-FRAC-HI
057600           MOVE WRK-VS-FRAC-LO (1) TO WRK-FV-FRAC-LO
057700        ELSE
057800           SET  WRK-NOT-OK       TO   TRUE
057900           MOVE 9                TO   LK-RETURN-CODE
058000        END-IF
058100     END-IF.
058200*----------------------------------------------------------------*
058300 2400-99-EXIT.                   EXIT.
058400*----------------------------------------------------------------*
058500*----------------------------------------------------------------*
058600 2410-EVAL-ONE-PF-TOKEN          SECTION.
058700*----------------------------------------------------------------*
058800     IF WRK-PF-TYPE (WRK-PF-IX)  EQUAL 'D'
058900        PERFORM 2420-PUSH-OPERAND-VALUE
059000     ELSE
059100        PERFORM 2430-APPLY-OPERATOR
059200     END-IF.
059300*----------------------------------------------------------------*
059400 2410-99-EXIT.                   EXIT.
059500*----------------------------------------------------------------*
059600*----------------------------------------------------------------*
059700 2420-PUSH-OPERAND-VALUE         SECTION.
059800*----------------------------------------------------------------*
059900     PERFORM 2440-RESOLVE-OPERAND.
060000
060100     IF WRK-OK
060200        ADD  1                   TO   WRK-VAL-TOP
060300        MOVE WRK-RV-SIGN       TO   WRK-VS-SIGN    (WRK-VAL-TOP)
060400        MOVE WRK-RV-WHOLE      TO   WRK-VS-WHOLE   (WRK-VAL-TOP)
060500        MOVE WRK-RV-FRAC-HI    TO   WRK-VS-FRAC-HI (WRK-VAL-TOP)
060600        MOVE WRK-RV-FRAC-LO    TO   WRK-VS-FRAC-LO (WRK-VAL-TOP)
060700     END-IF.
060800*----------------------------------------------------------------*
060900 2420-99-EXIT.                   EXIT.
061000*----------------------------------------------------------------*
061100*----------------------------------------------------------------*
061200 2430-APPLY-OPERATOR             SECTION.
061300*----------------------------------------------------------------*
061400     IF WRK-VAL-TOP              LESS 2
061500        SET  WRK-NOT-OK          TO   TRUE
061600        MOVE 7                   TO   LK-RETURN-CODE
061700     ELSE
061800        MOVE WRK-VS-SIGN    (WRK-VAL-TOP) TO WRK-OB-SIGN
061900        MOVE WRK-VS-WHOLE   (WRK-VAL-TOP) TO WRK-OB-WHOLE
062000        MOVE WRK-VS-FRAC-HI (WRK-VAL-TOP) TO WRK-OB-FRAC-HI
062100        MOVE WRK-VS-FRAC-LO (WRK-VAL-TOP) TO WRK-OB-FRAC-LO
062200        SUBTRACT 1               FROM WRK-VAL-TOP
062300        MOVE WRK-VS-SIGN    (WRK-VAL-TOP) TO WRK-OA-SIGN
062400        MOVE WRK-VS-WHOLE   (WRK-VAL-TOP) TO WRK-OA-WHOLE
062500        MOVE WRK-VS-FRAC-HI (WRK-VAL-TOP) TO WRK-OA-FRAC-HI
062600        MOVE WRK-VS-FRAC-LO (WRK-VAL-TOP) TO WRK-OA-FRAC-LO
062700        SUBTRACT 1               FROM WRK-VAL-TOP
062800
062900        EVALUATE WRK-PF-TEXT (WRK-PF-IX) (1:1)
063000            WHEN '+'
063100                PERFORM 2471-EXTENDED-ADD
063200            WHEN '-'
063300                PERFORM 2472-EXTENDED-SUBTRACT
063400            WHEN '*'
063500                PERFORM 2473-EXTENDED-MULTIPLY
063600            WHEN '/'
063700                IF WRK-OB-WHOLE   EQUAL ZERO
063800                   AND WRK-OB-FRAC-HI EQUAL ZERO
063900                   AND WRK-OB-FRAC-LO EQUAL ZERO             Q91-0502
064000                   SET  WRK-NOT-OK    TO   TRUE
064100                   MOVE 8             TO   LK-RETURN-CODE
064200                ELSE
064300                   PERFORM 2460-DO-DIVIDE
064400                END-IF
064500        END-EVALUATE
064600
064700        IF WRK-OK
064800           ADD  1                TO   WRK-VAL-TOP
064900           MOVE WRK-OR-SIGN    TO   WRK-VS-SIGN    (WRK-VAL-TOP)
065000           MOVE WRK-OR-WHOLE   TO   WRK-VS-WHOLE   (WRK-VAL-TOP)
065100           MOVE WRK-OR-FRAC-HI TO   WRK-VS-FRAC-HI (WRK-VAL-TOP)
065200           MOVE WRK-OR-FRAC-LO TO   WRK-VS-FRAC-LO (WRK-VAL-TOP)
065300        END-IF
065400     END-IF.
065500*----------------------------------------------------------------*
065600 2430-99-EXIT.                   EXIT.
065700*----------------------------------------------------------------*
065800*----------------------------------------------------------------*
065900 2440-RESOLVE-OPERAND            SECTION.
066000*----------------------------------------------------------------*
066100     MOVE +1                     TO   WRK-RV-SIGN.
066200     MOVE ZERO                   TO   WRK-RV-WHOLE WRK-RV-FRAC-HI
066300                                       WRK-RV-FRAC-LO.
066400
066500     IF WRK-PF-TEXT (WRK-PF-IX) (1:1) IS FLDX-NUMERIC-CLASS
066600        OR WRK-PF-TEXT (WRK-PF-IX) (1:1) EQUAL '-'
066700        MOVE WRK-PF-TEXT (WRK-PF-IX) TO WRK-PARSE-INPUT-TEXT
066800        PERFORM 2180-PARSE-DECIMAL-TEXT
066900        MOVE WRK-PARSE-RESULT    TO   WRK-SIMPLE-IN
067000        PERFORM 2470-SIMPLE-TO-EXTENDED
067100     ELSE
067200        PERFORM 2450-RESOLVE-FIELD-NAME
067300     END-IF.
067400*----------------------------------------------------------------*
067500 2440-99-EXIT.                   EXIT.
067600*----------------------------------------------------------------*
067700*----------------------------------------------------------------*
067800 2450-RESOLVE-FIELD-NAME         SECTION.
067900*----------------------------------------------------------------*
068000     EVALUATE WRK-PF-TEXT (WRK-PF-IX) (1:20)
068100         WHEN 'FIELD1'
068200             IF FLDXSR01-FIELD1-ABSENT
068300                SET  WRK-NOT-OK   TO   TRUE
068400                MOVE 5            TO   LK-RETURN-CODE
068500             ELSE
068600                MOVE FLDXSR01-FIELD1 TO WRK-SIMPLE-IN
068700                PERFORM 2470-SIMPLE-TO-EXTENDED
068800             END-IF
068900         WHEN 'FIELD2'
069000             IF FLDXSR01-FIELD2-ABSENT
069100                SET  WRK-NOT-OK   TO   TRUE
069200                MOVE 5            TO   LK-RETURN-CODE
069300             ELSE
069400                MOVE FLDXSR01-FIELD2 TO WRK-SIMPLE-IN
069500                PERFORM 2470-SIMPLE-TO-EXTENDED
069600             END-IF
069700         WHEN 'FIELD3'
069800             IF FLDXSR01-FIELD3-ABSENT
069900                SET  WRK-NOT-OK   TO   TRUE
070000                MOVE 5            TO   LK-RETURN-CODE
070100             ELSE
070200                MOVE FLDXSR01-FIELD3 TO WRK-SIMPLE-IN
070300                PERFORM 2470-SIMPLE-TO-EXTENDED
070400             END-IF
070500         WHEN OTHER
070600             SET  WRK-NOT-OK      TO   TRUE
070700             MOVE 6               TO   LK-RETURN-CODE
070800     END-EVALUATE.
070900*----------------------------------------------------------------*
071000 2450-99-EXIT.                   EXIT.
071100*----------------------------------------------------------------*
071200*----------------------------------------------------------------*
071300* 2460-DO-DIVIDE DRIVES A DIGIT-AT-A-TIME LONG DIVISION OF        *
071400* OPERAND A BY OPERAND B, THE WAY A CLERK WORKS ONE DOWN A SHEET  *
071500* OF PAPER - NO SINGLE FIELD EVER CARRIES MORE THAN 18 DIGITS.    *
071600* WRK-OA-DIGITS FEEDS THE 26 DIVIDEND DIGITS; 20 MORE "BRING      *
071700* DOWN A ZERO" STEPS THEN SUPPLY THE 20 FRACTION DIGITS OF THE    *
071800* QUOTIENT, AND ONE FINAL STEP SUPPLIES A GUARD DIGIT FOR         *
071900* ROUND-HALF-UP.  ADDED Q11-0249.                                 *
072000*----------------------------------------------------------------*
072100 2460-DO-DIVIDE                  SECTION.
072200*----------------------------------------------------------------*
072300     MOVE ZERO                   TO   WRK-MAGA-WHOLE WRK-MAGA-FRAC-HI
072400                                       WRK-MAGA-FRAC-LO
072500     MOVE WRK-OB-WHOLE           TO   WRK-MAGB-WHOLE
072600     MOVE WRK-OB-FRAC-HI         TO   WRK-MAGB-FRAC-HI
072700     MOVE WRK-OB-FRAC-LO         TO   WRK-MAGB-FRAC-LO
072800     MOVE ZERO                   TO   WRK-DIV-QUOT-WHOLE
072900
073000     PERFORM 2461-DIVIDE-ONE-WHOLE-DIGIT
073100         VARYING WRK-DIV-DIGIT-IX FROM 1 BY 1
073200           UNTIL WRK-DIV-DIGIT-IX GREATER 26
073300
073400     PERFORM 2462-DIVIDE-ONE-FRAC-DIGIT
073500         VARYING WRK-DIV-DIGIT-IX FROM 1 BY 1
073600           UNTIL WRK-DIV-DIGIT-IX GREATER 20
073700
073800     MOVE ZERO                   TO   WRK-DIV-NEXT-DIGIT
073900     PERFORM 2463-SHIFT-AND-REDUCE
074000     MOVE WRK-DIV-DIGIT-OUT      TO   WRK-DIV-GUARD-DIGIT
074100
074200     PERFORM 2465-ASSEMBLE-QUOTIENT.
074300*----------------------------------------------------------------*
074400 2460-99-EXIT.                   EXIT.
074500*----------------------------------------------------------------*
074600*----------------------------------------------------------------*
074700 2461-DIVIDE-ONE-WHOLE-DIGIT      SECTION.
074800*----------------------------------------------------------------*
074900     MOVE WRK-OA-DIGITS (WRK-DIV-DIGIT-IX) TO WRK-DIV-NEXT-DIGIT
075000     PERFORM 2463-SHIFT-AND-REDUCE
075100     COMPUTE WRK-DIV-QUOT-WHOLE = (WRK-DIV-QUOT-WHOLE * 10)
075200                                 + WRK-DIV-DIGIT-OUT.
075300*----------------------------------------------------------------*
075400 2461-99-EXIT.                   EXIT.
075500*----------------------------------------------------------------*
075600*----------------------------------------------------------------*
075700 2462-DIVIDE-ONE-FRAC-DIGIT       SECTION.
075800*----------------------------------------------------------------*
075900     MOVE ZERO                   TO   WRK-DIV-NEXT-DIGIT
076000     PERFORM 2463-SHIFT-AND-REDUCE
076100     MOVE WRK-DIV-DIGIT-OUT       TO   WRK-DIV-FRAC-DIGIT
076200                                       (WRK-DIV-DIGIT-IX).
076300*----------------------------------------------------------------*
076400 2462-99-EXIT.                   EXIT.
076500*----------------------------------------------------------------*
076600*----------------------------------------------------------------*
076700* BRINGS DOWN WRK-DIV-NEXT-DIGIT (SHIFTING THE RUNNING REMAINDER  *
076800* IN WRK-MAGA LEFT ONE DECIMAL PLACE) THEN SUBTRACTS THE DIVISOR  *
076900* IN WRK-MAGB OUT OF IT AS MANY TIMES AS IT WILL GO (0-9), THE    *
077000* SAME WAY A CLERK COUNTS OFF A LONG DIVISION BY HAND.            *
077100*----------------------------------------------------------------*
077200 2463-SHIFT-AND-REDUCE            SECTION.
077300*----------------------------------------------------------------*
077400     COMPUTE WRK-MAG-WIDE-LO = (WRK-MAGA-FRAC-LO * 10)
077500                              + WRK-DIV-NEXT-DIGIT
077600     DIVIDE WRK-MAG-WIDE-LO BY 10000000000
077700         GIVING WRK-MAG-CARRY REMAINDER WRK-MAGA-FRAC-LO
077800
077900     COMPUTE WRK-MAG-WIDE-HI = (WRK-MAGA-FRAC-HI * 10)
078000                              + WRK-MAG-CARRY
078100     DIVIDE WRK-MAG-WIDE-HI BY 10000000000
078200         GIVING WRK-MAG-CARRY REMAINDER WRK-MAGA-FRAC-HI
078300
078400     COMPUTE WRK-MAGA-WHOLE = (WRK-MAGA-WHOLE * 10) + WRK-MAG-CARRY
078500
078600     MOVE ZERO                   TO   WRK-DIV-DIGIT-OUT
078700     PERFORM 2480-COMPARE-MAGNITUDES
078800     PERFORM 2464-REDUCE-ONE-STEP
078900         UNTIL WRK-MAG-CMP-RESULT LESS THAN ZERO.
079000*----------------------------------------------------------------*
079100 2463-99-EXIT.                   EXIT.
079200*----------------------------------------------------------------*
079300*----------------------------------------------------------------*
079400 2464-REDUCE-ONE-STEP             SECTION.
079500*----------------------------------------------------------------*
079600     PERFORM 2482-SUBTRACT-MAGNITUDES
079700     MOVE WRK-MAGR-WHOLE          TO   WRK-MAGA-WHOLE
079800     MOVE WRK-MAGR-FRAC-HI        TO   WRK-MAGA-FRAC-HI
079900     MOVE WRK-MAGR-FRAC-LO        TO   WRK-MAGA-FRAC-LO
080000     ADD  1                       TO   WRK-DIV-DIGIT-OUT
080100     PERFORM 2480-COMPARE-MAGNITUDES.
080200*----------------------------------------------------------------*
080300 2464-99-EXIT.                   EXIT.
080400*----------------------------------------------------------------*
080500*----------------------------------------------------------------*
080600 2465-ASSEMBLE-QUOTIENT           SECTION.
080700*----------------------------------------------------------------*
080800     MOVE WRK-DIV-QUOT-WHOLE       TO   WRK-OR-WHOLE
080900     MOVE ZERO                     TO   WRK-OR-FRAC-HI WRK-OR-FRAC-LO
081000
081100     PERFORM 2466-PACK-FRAC-HI-DIGIT
081200         VARYING WRK-DIV-DIGIT-IX FROM 1 BY 1
081300           UNTIL WRK-DIV-DIGIT-IX GREATER 10
081400
081500     PERFORM 2467-PACK-FRAC-LO-DIGIT
081600         VARYING WRK-DIV-DIGIT-IX FROM 11 BY 1
081700           UNTIL WRK-DIV-DIGIT-IX GREATER 20
081800
081900     IF WRK-DIV-GUARD-DIGIT        GREATER OR EQUAL 5
082000        PERFORM 2468-ROUND-UP-RESULT
082100     END-IF
082200
082300     IF WRK-OA-SIGN                EQUAL WRK-OB-SIGN
082400        MOVE +1                    TO   WRK-OR-SIGN
082500     ELSE
082600        MOVE -1                    TO   WRK-OR-SIGN
082700     END-IF.
082800*----------------------------------------------------------------*
082900 2465-99-EXIT.                   EXIT.
083000*----------------------------------------------------------------*
083100*----------------------------------------------------------------*
083200 2466-PACK-FRAC-HI-DIGIT          SECTION.
083300*----------------------------------------------------------------*
083400     MOVE WRK-DIV-FRAC-DIGIT (WRK-DIV-DIGIT-IX)
083500                                  TO   WRK-OR-FRAC-HI-D
083600                                       (WRK-DIV-DIGIT-IX).
083700*----------------------------------------------------------------*
083800 2466-99-EXIT.                   EXIT.
083900*----------------------------------------------------------------*
084000*----------------------------------------------------------------*
084100 2467-PACK-FRAC-LO-DIGIT          SECTION.
084200*----------------------------------------------------------------*
084300     COMPUTE WRK-DIV-LO-IX      = WRK-DIV-DIGIT-IX - 10
084400     MOVE WRK-DIV-FRAC-DIGIT (WRK-DIV-DIGIT-IX)
084500                                  TO   WRK-OR-FRAC-LO-D (WRK-DIV-LO-IX).
084600*----------------------------------------------------------------*
084700 2467-99-EXIT.                   EXIT.
084800*----------------------------------------------------------------*
084900*----------------------------------------------------------------*
085000 2468-ROUND-UP-RESULT             SECTION.
085100*----------------------------------------------------------------*
085200* A PIC 9(10) FIELD ALREADY HOLDING NINES OVERFLOWS SILENTLY ON  *
085300* ADD 1 - THE CARRY NEVER SHOWS, IT JUST WRAPS TO ZERO - SO THE  *
085400* CARRY TEST BORROWS THE WIDE COMP SCRATCH FROM THE MAGNITUDE    *
085500* HELPERS INSTEAD OF TESTING THE NARROW FIELD AFTER THE FACT.    *
085600*----------------------------------------------------------------*
085700     COMPUTE WRK-MAG-WIDE-LO     = WRK-OR-FRAC-LO + 1
085800     IF WRK-MAG-WIDE-LO             GREATER 9999999999
085900        SUBTRACT 10000000000       FROM WRK-MAG-WIDE-LO
086000        MOVE WRK-MAG-WIDE-LO       TO   WRK-OR-FRAC-LO
086100        COMPUTE WRK-MAG-WIDE-HI  = WRK-OR-FRAC-HI + 1
086200        IF WRK-MAG-WIDE-HI          GREATER 9999999999
086300           SUBTRACT 10000000000    FROM WRK-MAG-WIDE-HI
086400           MOVE WRK-MAG-WIDE-HI    TO   WRK-OR-FRAC-HI
086500           ADD  1                  TO   WRK-OR-WHOLE
086600        ELSE
086700           MOVE WRK-MAG-WIDE-HI    TO   WRK-OR-FRAC-HI
086800        END-IF
086900     ELSE
087000        MOVE WRK-MAG-WIDE-LO       TO   WRK-OR-FRAC-LO
087100     END-IF.
087200*----------------------------------------------------------------*
087300 2468-99-EXIT.                   EXIT.
087400*----------------------------------------------------------------*
087500*----------------------------------------------------------------*
087600* SWINGS A SIMPLE S9(09)V9(04) VALUE (A PARSED LITERAL OR A       *
087700* FLDXSR01 FIELD) INTO THE EXTENDED SIGN/WHOLE/HI/LO SHAPE -      *
087800* THE LOW 16 FRACTION DIGITS ARE ZERO, THE FEED NEVER SUPPLIED    *
087900* THEM.  ADDED Q11-0249.                                          *
088000*----------------------------------------------------------------*
088100 2470-SIMPLE-TO-EXTENDED          SECTION.
088200*----------------------------------------------------------------*
088300     IF WRK-SIMPLE-IN              LESS ZERO
088400        MOVE -1                    TO   WRK-RV-SIGN
088500        COMPUTE WRK-SIMPLE-ABS = WRK-SIMPLE-IN * -1
088600     ELSE
088700        MOVE +1                    TO   WRK-RV-SIGN
088800        MOVE WRK-SIMPLE-IN          TO   WRK-SIMPLE-ABS
088900     END-IF
089000
089100     MOVE WRK-SIMPLE-ABS            TO   WRK-RV-WHOLE
089200     COMPUTE WRK-SIMPLE-FRAC-NUM   = (WRK-SIMPLE-ABS - WRK-RV-WHOLE)
089300                                        * 10000
089400     COMPUTE WRK-RV-FRAC-HI        = WRK-SIMPLE-FRAC-NUM * 1000000
089500     MOVE ZERO                      TO   WRK-RV-FRAC-LO.
089600*----------------------------------------------------------------*
089700 2470-99-EXIT.                   EXIT.
089800*----------------------------------------------------------------*
089900*----------------------------------------------------------------*
090000* FULL 20-PLACE SIGNED ADD - SAME-SIGN OPERANDS JUST ADD THE      *
090100* MAGNITUDES (2481); OPPOSITE SIGNS COMPARE (2480) AND SUBTRACT   *
090200* THE SMALLER MAGNITUDE FROM THE LARGER (2482), TAKING THE SIGN   *
090300* OF WHICHEVER OPERAND WAS BIGGER.  ADDED Q11-0249.               *
090400*----------------------------------------------------------------*
090500 2471-EXTENDED-ADD                SECTION.
090600*----------------------------------------------------------------*
090700     MOVE WRK-OA-WHOLE              TO   WRK-MAGA-WHOLE
090800     MOVE WRK-OA-FRAC-HI            TO   WRK-MAGA-FRAC-HI
090900     MOVE WRK-OA-FRAC-LO            TO   WRK-MAGA-FRAC-LO
091000     MOVE WRK-OB-WHOLE              TO   WRK-MAGB-WHOLE
091100     MOVE WRK-OB-FRAC-HI            TO   WRK-MAGB-FRAC-HI
091200     MOVE WRK-OB-FRAC-LO            TO   WRK-MAGB-FRAC-LO
091300
091400     IF WRK-OA-SIGN                 EQUAL WRK-OB-SIGN
091500        PERFORM 2481-ADD-MAGNITUDES
091600        MOVE WRK-OA-SIGN            TO   WRK-OR-SIGN
091700     ELSE
091800        PERFORM 2480-COMPARE-MAGNITUDES
091900        EVALUATE WRK-MAG-CMP-RESULT
092000            WHEN ZERO
092100                MOVE ZERO           TO   WRK-MAGR-WHOLE WRK-MAGR-FRAC-HI
092200                                          WRK-MAGR-FRAC-LO
092300                MOVE +1             TO   WRK-OR-SIGN
092400            WHEN +1
092500                PERFORM 2482-SUBTRACT-MAGNITUDES
092600                MOVE WRK-OA-SIGN    TO   WRK-OR-SIGN
092700            WHEN OTHER
092800                PERFORM 2483-SWAP-MAGNITUDES
092900                PERFORM 2482-SUBTRACT-MAGNITUDES
093000                MOVE WRK-OB-SIGN    TO   WRK-OR-SIGN
093100        END-EVALUATE
093200     END-IF
093300
093400     MOVE WRK-MAGR-WHOLE             TO   WRK-OR-WHOLE
093500     MOVE WRK-MAGR-FRAC-HI           TO   WRK-OR-FRAC-HI
093600     MOVE WRK-MAGR-FRAC-LO           TO   WRK-OR-FRAC-LO.
093700*----------------------------------------------------------------*
093800 2471-99-EXIT.                   EXIT.
093900*----------------------------------------------------------------*
094000*----------------------------------------------------------------*
094100 2472-EXTENDED-SUBTRACT           SECTION.
094200*----------------------------------------------------------------*
094300     IF WRK-OB-SIGN                 EQUAL +1
094400        MOVE -1                     TO   WRK-OB-SIGN
094500     ELSE
094600        MOVE +1                     TO   WRK-OB-SIGN
094700     END-IF
094800
094900     PERFORM 2471-EXTENDED-ADD.
095000*----------------------------------------------------------------*
095100 2472-99-EXIT.                   EXIT.
095200*----------------------------------------------------------------*
095300*----------------------------------------------------------------*
095400 2473-EXTENDED-MULTIPLY           SECTION.
095500*----------------------------------------------------------------*
095600     COMPUTE WRK-MULT-LO2 = WRK-OA-FRAC-LO / 100000000
095700     COMPUTE WRK-MULT-A = WRK-OA-WHOLE
095800                        + (WRK-OA-FRAC-HI * 0.0000000001)
095900                        + (WRK-MULT-LO2   * 0.000000000001)
096000     IF WRK-OA-SIGN                 EQUAL -1
096100        COMPUTE WRK-MULT-A = WRK-MULT-A * -1
096200     END-IF
096300
096400     COMPUTE WRK-MULT-LO2 = WRK-OB-FRAC-LO / 100000000
096500     COMPUTE WRK-MULT-B = WRK-OB-WHOLE
096600                        + (WRK-OB-FRAC-HI * 0.0000000001)
096700                        + (WRK-MULT-LO2   * 0.000000000001)
096800     IF WRK-OB-SIGN                 EQUAL -1
096900        COMPUTE WRK-MULT-B = WRK-MULT-B * -1
097000     END-IF
097100
097200     COMPUTE WRK-MULT-R ROUNDED    = WRK-MULT-A * WRK-MULT-B
097300
097400     IF WRK-MULT-R                 LESS ZERO
097500        MOVE -1                    TO   WRK-OR-SIGN
097600        COMPUTE WRK-MULT-R = WRK-MULT-R * -1
097700     ELSE
097800        MOVE +1                    TO   WRK-OR-SIGN
097900     END-IF
098000
098100     MOVE WRK-MULT-R                TO   WRK-OR-WHOLE
098200     COMPUTE WRK-MULT-FRAC12       = (WRK-MULT-R - WRK-OR-WHOLE)
098300                                        * 1000000000000
098400     COMPUTE WRK-OR-FRAC-HI        = WRK-MULT-FRAC12 / 100
098500     COMPUTE WRK-MULT-LO2          = WRK-MULT-FRAC12
098600                                        - (WRK-OR-FRAC-HI * 100)
098700     COMPUTE WRK-OR-FRAC-LO        = WRK-MULT-LO2 * 100000000.
098800*----------------------------------------------------------------*
098900 2473-99-EXIT.                   EXIT.
099000*----------------------------------------------------------------*
099100*----------------------------------------------------------------*
099200* GENERIC MAGNITUDE HELPERS - ONE CALLER AT A TIME, SEE THE NOTE  *
099300* OVER WRK-MAGA-WHOLE.  2480 SETS WRK-MAG-CMP-RESULT TO +1, 0, OR *
099400* -1 FOR A GREATER THAN, EQUAL TO, OR LESS THAN B.                *
099500*----------------------------------------------------------------*
099600 2480-COMPARE-MAGNITUDES          SECTION.
099700*----------------------------------------------------------------*
099800     EVALUATE TRUE
099900         WHEN WRK-MAGA-WHOLE   NOT EQUAL WRK-MAGB-WHOLE
100000             IF WRK-MAGA-WHOLE GREATER WRK-MAGB-WHOLE
100100                MOVE +1             TO   WRK-MAG-CMP-RESULT
100200             ELSE
100300                MOVE -1             TO   WRK-MAG-CMP-RESULT
100400             END-IF
100500         WHEN WRK-MAGA-FRAC-HI NOT EQUAL WRK-MAGB-FRAC-HI
100600             IF WRK-MAGA-FRAC-HI GREATER WRK-MAGB-FRAC-HI
100700                MOVE +1             TO   WRK-MAG-CMP-RESULT
100800             ELSE
100900                MOVE -1             TO   WRK-MAG-CMP-RESULT
101000             END-IF
101100         WHEN WRK-MAGA-FRAC-LO NOT EQUAL WRK-MAGB-FRAC-LO
101200             IF WRK-MAGA-FRAC-LO GREATER WRK-MAGB-FRAC-LO
101300                MOVE +1             TO   WRK-MAG-CMP-RESULT
101400             ELSE
101500                MOVE -1             TO   WRK-MAG-CMP-RESULT
101600             END-IF
101700         WHEN OTHER
101800             MOVE ZERO               TO   WRK-MAG-CMP-RESULT
101900     END-EVALUATE.
102000*----------------------------------------------------------------*
102100 2480-99-EXIT.                   EXIT.
102200*----------------------------------------------------------------*
102300*----------------------------------------------------------------*
102400 2481-ADD-MAGNITUDES              SECTION.
102500*----------------------------------------------------------------*
102600     COMPUTE WRK-MAG-WIDE-LO = WRK-MAGA-FRAC-LO + WRK-MAGB-FRAC-LO
102700     IF WRK-MAG-WIDE-LO             GREATER 9999999999
102800        SUBTRACT 10000000000        FROM WRK-MAG-WIDE-LO
102900        MOVE 1                      TO   WRK-MAG-CARRY
103000     ELSE
103100        MOVE 0                      TO   WRK-MAG-CARRY
103200     END-IF
103300     MOVE WRK-MAG-WIDE-LO            TO   WRK-MAGR-FRAC-LO
103400
103500     COMPUTE WRK-MAG-WIDE-HI = WRK-MAGA-FRAC-HI + WRK-MAGB-FRAC-HI
103600                              + WRK-MAG-CARRY
103700     IF WRK-MAG-WIDE-HI             GREATER 9999999999
103800        SUBTRACT 10000000000        FROM WRK-MAG-WIDE-HI
103900        MOVE 1                      TO   WRK-MAG-CARRY
104000     ELSE
104100        MOVE 0                      TO   WRK-MAG-CARRY
104200     END-IF
104300     MOVE WRK-MAG-WIDE-HI            TO   WRK-MAGR-FRAC-HI
104400
104500     COMPUTE WRK-MAGR-WHOLE = WRK-MAGA-WHOLE + WRK-MAGB-WHOLE
104600                             + WRK-MAG-CARRY.
104700*----------------------------------------------------------------*
104800 2481-99-EXIT.                   EXIT.
104900*----------------------------------------------------------------*
105000*----------------------------------------------------------------*
105100* ASSUMES A'S MAGNITUDE IS GREATER OR EQUAL TO B'S - THE CALLER   *
105200* CHECKS 2480 FIRST AND SWAPS (2483) IF IT IS NOT.                *
105300*----------------------------------------------------------------*
105400 2482-SUBTRACT-MAGNITUDES         SECTION.
105500*----------------------------------------------------------------*
105600     COMPUTE WRK-MAG-WIDE-LO = WRK-MAGA-FRAC-LO - WRK-MAGB-FRAC-LO
105700     IF WRK-MAG-WIDE-LO             LESS ZERO
105800        ADD 10000000000             TO   WRK-MAG-WIDE-LO
105900        MOVE 1                      TO   WRK-MAG-CARRY
106000     ELSE
106100        MOVE 0                      TO   WRK-MAG-CARRY
106200     END-IF
106300     MOVE WRK-MAG-WIDE-LO            TO   WRK-MAGR-FRAC-LO
106400
106500     COMPUTE WRK-MAG-WIDE-HI = WRK-MAGA-FRAC-HI - WRK-MAGB-FRAC-HI
106600                              - WRK-MAG-CARRY
106700     IF WRK-MAG-WIDE-HI             LESS ZERO
106800        ADD 10000000000             TO   WRK-MAG-WIDE-HI
106900        MOVE 1                      TO   WRK-MAG-CARRY
107000     ELSE
107100        MOVE 0                      TO   WRK-MAG-CARRY
107200     END-IF
107300     MOVE WRK-MAG-WIDE-HI            TO   WRK-MAGR-FRAC-HI
107400
107500     COMPUTE WRK-MAGR-WHOLE = WRK-MAGA-WHOLE - WRK-MAGB-WHOLE
107600                             - WRK-MAG-CARRY.
107700*----------------------------------------------------------------*
107800 2482-99-EXIT.                   EXIT.
107900*----------------------------------------------------------------*
108000*----------------------------------------------------------------*
108100 2483-SWAP-MAGNITUDES             SECTION.
108200*----------------------------------------------------------------*
108300     MOVE WRK-MAGA-WHOLE             TO   WRK-MAG-SWAP-WHOLE
108400     MOVE WRK-MAGA-FRAC-HI           TO   WRK-MAG-SWAP-FRAC-HI
108500     MOVE WRK-MAGA-FRAC-LO           TO   WRK-MAG-SWAP-FRAC-LO
108600     MOVE WRK-MAGB-WHOLE             TO   WRK-MAGA-WHOLE
108700     MOVE WRK-MAGB-FRAC-HI           TO   WRK-MAGA-FRAC-HI
108800     MOVE WRK-MAGB-FRAC-LO           TO   WRK-MAGA-FRAC-LO
108900     MOVE WRK-MAG-SWAP-WHOLE         TO   WRK-MAGB-WHOLE
109000     MOVE WRK-MAG-SWAP-FRAC-HI       TO   WRK-MAGB-FRAC-HI
109100     MOVE WRK-MAG-SWAP-FRAC-LO       TO   WRK-MAGB-FRAC-LO.
109200*----------------------------------------------------------------*
109300 2483-99-EXIT.                   EXIT.
109400*----------------------------------------------------------------*
109500*----------------------------------------------------------------*
109600 2500-ROUND-RESULT               SECTION.
109700*----------------------------------------------------------------*
109800     COMPUTE WRK-FV-FRAC5         = WRK-FV-FRAC-HI / 100000
109900     COMPUTE WRK-FV-SIMPLE        = WRK-FV-WHOLE
110000                                   + (WRK-FV-FRAC5 * 0.00001)
110100     IF WRK-FV-SIGN                EQUAL -1
110200        COMPUTE WRK-FV-SIMPLE = WRK-FV-SIMPLE * -1
110300     END-IF
110400
110500     IF LK-PRECISION              EQUAL 2
110600        COMPUTE WRK-ROUNDED-2 ROUNDED = WRK-FV-SIMPLE
110700        MOVE WRK-ROUNDED-2        TO   LK-RESULT
110800     ELSE
110900        COMPUTE LK-RESULT ROUNDED = WRK-FV-SIMPLE
111000     END-IF.
111100*----------------------------------------------------------------*
111200 2500-99-EXIT.                   EXIT.
111300*----------------------------------------------------------------*
111400*----------------------------------------------------------------*
111500 2180-PARSE-DECIMAL-TEXT         SECTION.
111600*----------------------------------------------------------------*
111700*    SAME LITERAL PARSER AS FLDX0001 2180, SIZED FOR A 20-BYTE   *
111800*    EXPRESSION OPERAND INSTEAD OF A 60-BYTE CALC-PARAM.         *
111900*----------------------------------------------------------------*
112000     MOVE 1                      TO   WRK-PARSE-SIGN.
112100     MOVE SPACES                 TO   WRK-PARSE-TEXT
112200                                       WRK-PARSE-INT-TEXT
112300                                       WRK-PARSE-FRAC-TEXT.
112400     MOVE ZERO                   TO   WRK-PARSE-INT-LEN
112500                                       WRK-PARSE-FRAC-LEN
112600                                       WRK-PARSE-INT-NUM
112700                                       WRK-PARSE-FRAC-NUM
112800                                       WRK-PARSE-RESULT.
112900     MOVE '0000'                 TO   WRK-PARSE-FRAC-PADDED.
113000
113100     MOVE WRK-PARSE-INPUT-TEXT   TO   WRK-PARSE-TEXT.
113200
113300     IF WRK-PARSE-TEXT (1:1)     EQUAL '-'
113400        MOVE -1                  TO   WRK-PARSE-SIGN
113500        MOVE WRK-PARSE-TEXT (2:19)
113600                                 TO   WRK-PARSE-TEXT
113700     END-IF.
113800
113900     UNSTRING WRK-PARSE-TEXT     DELIMITED BY '.'
114000         INTO WRK-PARSE-INT-TEXT  COUNT IN WRK-PARSE-INT-LEN
114100              WRK-PARSE-FRAC-TEXT COUNT IN WRK-PARSE-FRAC-LEN
114200     END-UNSTRING.
114300
114400     IF WRK-PARSE-INT-LEN        GREATER ZERO
114500        MOVE WRK-PARSE-INT-TEXT (1:WRK-PARSE-INT-LEN)
114600                                 TO   WRK-PARSE-INT-NUM
114700     END-IF.
114800
114900     IF WRK-PARSE-FRAC-LEN       GREATER ZERO
115000        IF WRK-PARSE-FRAC-LEN    GREATER 4
115100           MOVE WRK-PARSE-FRAC-TEXT (1:4)
115200                                 TO   WRK-PARSE-FRAC-PADDED
115300        ELSE
115400           MOVE WRK-PARSE-FRAC-TEXT (1:WRK-PARSE-FRAC-LEN)
115500                                 TO   WRK-PARSE-FRAC-PADDED
115600                                      (1:WRK-PARSE-FRAC-LEN)
115700        END-IF
115800        MOVE WRK-PARSE-FRAC-PADDED
115900                                 TO   WRK-PARSE-FRAC-NUM
116000     END-IF.
116100
116200     COMPUTE WRK-PARSE-RESULT =
116300             WRK-PARSE-INT-NUM + (WRK-PARSE-FRAC-NUM / 10000).
116400
116500     IF WRK-PARSE-SIGN           EQUAL -1
116600        COMPUTE WRK-PARSE-RESULT = WRK-PARSE-RESULT * -1
116700     END-IF.
116800*----------------------------------------------------------------*
116900 2180-99-EXIT.                   EXIT.
117000*----------------------------------------------------------------*
