000100*================================================================*
000200*    COPYBOOK.......: FLDXMP01                                   *
000300*    PROJECT.........: FIELD MAPPING TRANSFORM ENGINE - FLDX     *
000400*    DESCRIPTION.....: FIELD-MAPPING ROW - ONE LINE OF THE        *
000500*                      TRANSFORM CONFIGURATION.  USED BOTH AS A   *
000600*                      DETAIL RECORD OF THE CONFIG FILE AND AS    *
000700*                      THE OCCURS-TABLE ENTRY IN FLDX0001.        *
000800*----------------------------------------------------------------*
000900*    HISTORY:                                                    *
001000*    87-11-14   RB   Q87-0003  NEW COPYBOOK FOR FLDX PROJECT.     *
001100*    90-03-22   RB   Q90-0118  ADDED 88-LEVELS UNDER CALC-TYPE,   *
001200*                              THE EVALUATE WAS GETTING HARD TO   *
001300*                              READ WITH LITERALS EVERYWHERE.     *
001400*    98-08-14   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS  *
001500*                              IN THIS RECORD, NO CHANGE MADE.    *
001600*================================================================*
001700     05  FLDXMP01-SOURCE-FIELD         PIC X(20).
001800     05  FLDXMP01-SOURCE-TYPE          PIC X(10).
001900     05  FLDXMP01-TARGET-FIELD         PIC X(20).
002000     05  FLDXMP01-TARGET-TYPE          PIC X(10).
002100     05  FLDXMP01-CALC-TYPE            PIC X(20).
002200         88  FLDXMP01-IS-SOURCE-VALUE     VALUE 'SOURCE_VALUE'.
002300         88  FLDXMP01-IS-CONSTANT-VALUE   VALUE 'CONSTANT_VALUE'.
002400         88  FLDXMP01-IS-DEFAULT-VALUE    VALUE 'DEFAULT_VALUE'.
002500         88  FLDXMP01-IS-ARITHMETIC-OP    VALUE 'ARITHMETIC_OPERATION'.
002600         88  FLDXMP01-IS-CUSTOM-FUNCTION  VALUE 'CUSTOM_FUNCTION'.
002700     05  FLDXMP01-CALC-PARAM           PIC X(60).
002800     05  FILLER                        PIC X(10).
