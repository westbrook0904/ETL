000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FLDX0001.
000600 AUTHOR.         R BOUCHARD.
000700 INSTALLATION.   ENTERPRISE DATA SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN.   11/14/1987.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                ENTERPRISE DATA SERVICES - BATCH SYSTEMS        *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FLDX0001.                                     *
001600*    ANALYST.....: R BOUCHARD                                    *
001700*    PROGRAMMER..: R BOUCHARD                                    *
001800*    DATE........: 11/14/1987                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FIELD MAPPING TRANSFORM ENGINE - FLDX         *
002100*----------------------------------------------------------------*
002200*    GOAL........: LOAD THE TRANSFORM CONFIGURATION ONCE, THEN   *
002300*                  APPLY IT TO EVERY SOURCE RECORD - ONE TARGET  *
002400*                  RECORD OUT FOR EVERY SOURCE RECORD IN.        *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   CONFGFIL        00150       FLDXHD01/FLDXMP01*
002800*                   SRCEFILE        00080       FLDXSR01         *
002900*                   TRGTFILE        00080       FLDXTG01         *
003000*----------------------------------------------------------------*
003100*    CALLS.......:  FLDX0002        ARITHMETIC_OPERATION CALC    *
003200*                   ABENDPGM        ABNORMAL END ON FATAL ERROR  *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE.                                        *
003500*----------------------------------------------------------------*
003600*                                                                *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG:                                                 *
003900*----------------------------------------------------------------*
004000*    DATE       WHO  REQUEST   DESCRIPTION                       *
004100*----------------------------------------------------------------*
004200*    87-11-14   RB   -------   ORIGINAL PROGRAM - SOURCE-VALUE,  *
004300*                              CONSTANT-VALUE AND DEFAULT-VALUE  *
004400*                              CALCULATORS ONLY.                 *
004500*    88-02-09   RB   Q88-0114  ADDED CALC-TYPE DISPATCH VIA      *
004600*                              EVALUATE, WAS A GO TO CHAIN.      *
004700*    89-06-30   TWK  Q89-0456  ADDED ARITHMETIC_OPERATION CALC,  *
004800*                              CALLS NEW PROGRAM FLDX0002.       *
004900*    91-01-22   TWK  Q91-0033  FIXED: DEFAULT-VALUE WAS TESTING  *
005000*                              FOR ZERO INSTEAD OF THE PRESENCE  *
005100*                              FLAG - ZERO IS A VALID VALUE.     *
005200*    92-09-03   RB   Q92-0771  ADDED CUSTOM-FUNCTION STUB, ALWAYS*
005300*                              ABENDS - NO CATALOG OF FUNCTIONS  *
005400*                              HAS EVER BEEN BUILT FOR THIS JOB. *
005500*    94-04-11   DLP  Q94-0209  MAPPING TABLE RAISED FROM 200 TO  *
005600*                              500 ENTRIES, CONV GROUP RAN OUT.  *
005700*    96-11-05   DLP  Q96-0988  NO-MATCH ON CALC-TYPE NOW ABENDS  *
005800*                              INSTEAD OF SKIPPING THE MAPPING - *
005900*                              AUDIT FOUND SILENT SKIPS.         *
006000*    98-08-14   DLP  Q98-0650  YEAR 2000 REVIEW - WRK-SYSTEM-DATE*
006100*                              EXPANDED TO A 4-DIGIT CENTURY,    *
006200*                              NO OTHER DATE LOGIC IN THIS PGM.  *
006300*    99-01-19   DLP  Q98-0650  Y2K SIGN-OFF - RERAN REGRESSION   *
006400*                              DECKS, NO FURTHER CHANGE NEEDED.  *
006500*    02-05-20   JCL  Q02-0144  SOURCE_VALUE NO LONGER ABENDS ON  *
006600*                              AN ABSENT FIELD - PER AUDIT       *
006700*                              REQUEST, SOURCE_VALUE MUST COPY   *
006800*                              VERBATIM REGARDLESS OF NULL-      *
006900*                              INDICATOR.                        *
007000*    05-10-03   JCL  Q05-0812  ARITHMETIC RESULT PRECISION NOW   *
007100*                              KEYED OFF TARGET-FIELD (OUT-CALC  *
007200*                              RUNS AT 4 DECIMALS FOR THE SELF-  *
007300*                              TEST DECK, EVERYTHING ELSE AT 2). *
007400*    11-03-15   MAT  Q11-0077  RAISED MAPPING TABLE TO 500 AGAIN *
007500*                              AFTER CONVERSION FROM OCCURS 300. *
007600*----------------------------------------------------------------*
007700*================================================================*
007800*           E N V I R O N M E N T      D I V I S I O N           *
007900*================================================================*
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01                     IS TOP-OF-FORM
008400     CLASS FLDX-NUMERIC-CLASS   IS "0123456789"
008500     UPSI-0 ON  STATUS       IS FLDX-TEST-RUN
008600            OFF STATUS       IS FLDX-PRODUCTION-RUN.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000
009100     SELECT FLDX-CONFIG-FILE  ASSIGN TO UTS-S-CONFGFIL
009200      ORGANIZATION IS     SEQUENTIAL
009300      ACCESS MODE  IS     SEQUENTIAL
009400      FILE STATUS  IS     WRK-FS-CONFIG-FILE.
009500
009600     SELECT FLDX-SOURCE-FILE  ASSIGN TO UTS-S-SRCEFILE
009700      ORGANIZATION IS     SEQUENTIAL
009800      ACCESS MODE  IS     SEQUENTIAL
009900      FILE STATUS  IS     WRK-FS-SOURCE-FILE.
010000
010100     SELECT FLDX-TARGET-FILE  ASSIGN TO UTS-S-TRGTFILE
010200      ORGANIZATION IS     SEQUENTIAL
010300      ACCESS MODE  IS     SEQUENTIAL
010400      FILE STATUS  IS     WRK-FS-TARGET-FILE.
010500
010600*================================================================*
010700*                  D A T A      D I V I S I O N                  *
010800*================================================================*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200 FD  FLDX-CONFIG-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD
011500     BLOCK CONTAINS 00 RECORDS.
011600 01  FD-REG-CONFIG-FILE   PIC X(150).
011700
011800 FD  FLDX-SOURCE-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORD   IS STANDARD
012100     BLOCK CONTAINS 00 RECORDS.
012200 01  FD-REG-SOURCE-FILE   PIC X(080).
012300
012400 FD  FLDX-TARGET-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORD   IS STANDARD
012700     BLOCK CONTAINS 00 RECORDS.
012800 01  FD-REG-TARGET-FILE   PIC X(080).
012900
013000*-----------------------------------------------------------------*
013100*                  WORKING-STORAGE SECTION                        *
013200*-----------------------------------------------------------------*
013300 WORKING-STORAGE SECTION.
013400
013500 77  WRK-SOURCE-REGS-COUNTER           PIC S9(07) COMP VALUE ZERO.
013600 77  WRK-TARGET-REGS-COUNTER           PIC S9(07) COMP VALUE ZERO.
013700 77  WRK-MP-COUNT                      PIC S9(04) COMP VALUE ZERO.
013800
013900 77  WRK-SOURCE-EOF                    PIC X(03) VALUE SPACES.
014000
014100*DATA FOR ERROR LOG:
014200 01  WRK-ERROR-LOG.
014300     03  WRK-PROGRAM                   PIC X(08) VALUE
014400                                                'FLDX0001'  .
014500     03  WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
014600     03  WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
014700     03  WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
014800     03  WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
014900     03  FILLER                        PIC X(05) VALUE SPACES.
015000
015100*ABENDING PROGRAM:
015200 77  WRK-ABEND-PGM                     PIC X(08) VALUE
015300                                                'ABENDPGM'  .
015400
015500 01  WRK-FILE-STATUS.
015600     03  WRK-FS-CONFIG-FILE            PIC 9(02) VALUE ZEROS .
015700     03  WRK-FS-SOURCE-FILE            PIC 9(02) VALUE ZEROS .
015800     03  WRK-FS-TARGET-FILE            PIC 9(02) VALUE ZEROS .
015900
016000 01  WRK-CONFIG-HEADER.
016100     COPY 'FLDXHD01'.
016200
016300 01  WRK-SOURCE-REG.
016400     COPY 'FLDXSR01'.
016500
016600 01  WRK-TARGET-REG.
016700     COPY 'FLDXTG01'.
016800
016900*-----------------------------------------------------------------*
017000* TRANSFORM CONFIGURATION - ONE OCCURS ENTRY PER FIELD-MAPPING     *
017100* ROW, LOADED ONCE BY 1100-LOAD-CONFIG BEFORE ANY SOURCE RECORD    *
017200* IS READ.  500 ENTRIES IS THE LARGEST MAPPING TABLE SEEN TO DATE. *
017300*-----------------------------------------------------------------*
017400 01  FLDX-MAPPING-TABLE.
017500     05  FLDX-MP-ENTRY OCCURS 500 TIMES                           Q11-0077
017600                       INDEXED BY FLDX-MP-IX.
017700         COPY 'FLDXMP01'.
017800
017900*-----------------------------------------------------------------*
018000* RESOLVED-SOURCE-FIELD WORK AREA - FILLED BY 2160-RESOLVE-        *
018100* SOURCE-FIELD FOR WHATEVER FIELD THE CURRENT MAPPING ROW NAMES.   *
018200*-----------------------------------------------------------------*
018300 01  WRK-SRC-FIELD-SWITCHES.
018400     03  WRK-SRC-FOUND-SW              PIC X(01) VALUE 'N'.
018500         88  WRK-SRC-FIELD-FOUND              VALUE 'Y'.
018600         88  WRK-SRC-FIELD-NOT-FOUND          VALUE 'N'.
018700     03  WRK-SRC-TYPE-SW                PIC X(01) VALUE SPACE.
018800         88  WRK-SRC-FIELD-IS-ALPHA            VALUE 'A'.
018900         88  WRK-SRC-FIELD-IS-NUMERIC          VALUE 'N'.
019000     03  WRK-SRC-PRESENT-SW             PIC X(01) VALUE SPACE.
019100         88  WRK-SRC-FIELD-PRESENT             VALUE 'Y'.
019200         88  WRK-SRC-FIELD-ABSENT              VALUE 'N'.
019300
019400 01  WRK-SRC-ALPHA-VALUE               PIC X(20) VALUE SPACES.
019500 01  WRK-SRC-NUMERIC-VALUE             PIC S9(07)V99 VALUE ZERO.
019600
019700*-----------------------------------------------------------------*
019800* CALCULATED-VALUE WORK AREA - FILLED BY THE 21XX CALCULATOR       *
019900* PARAGRAPHS, THEN STORED INTO WRK-TARGET-REG BY 2170.             *
020000*-----------------------------------------------------------------*
020100 01  WRK-CALC-RESULT-SWITCHES.
020200     03  WRK-CALC-TYPE-SW               PIC X(01) VALUE SPACE.
020300         88  WRK-CALC-RESULT-IS-ALPHA          VALUE 'A'.
020400         88  WRK-CALC-RESULT-IS-NUMERIC        VALUE 'N'.
020500 01  WRK-CALC-ALPHA-RESULT             PIC X(60) VALUE SPACES.
020600 01  WRK-CALC-NUMERIC-RESULT           PIC S9(09)V9(04) VALUE ZERO.
020700
020800 01  WRK-TGT-TYPE-SWITCHES.
020900     03  WRK-TGT-TYPE-SW                PIC X(01) VALUE SPACE.
021000         88  WRK-TGT-IS-ALPHA                  VALUE 'A'.
021100         88  WRK-TGT-IS-NUMERIC                VALUE 'N'.
021200     03  WRK-TGT-PRECISION              PIC S9(02) COMP VALUE ZERO.
021300
021400*-----------------------------------------------------------------*
021500* LOCAL DECIMAL-LITERAL PARSER - USED FOR CONSTANT_VALUE AND       *
021600* DEFAULT_VALUE WHEN THE TARGET FIELD IS NUMERIC.  FLDX0002 CARR-  *
021700* IES ITS OWN COPY OF THE SAME LOGIC FOR EXPRESSION LITERALS.      *
021800*-----------------------------------------------------------------*
021900 01  WRK-PARSE-WORK.
022000     03  WRK-PARSE-INPUT-TEXT          PIC X(60) VALUE SPACES.
022100     03  WRK-PARSE-SIGN                PIC S9(01) COMP VALUE 1.
022200     03  WRK-PARSE-TEXT                PIC X(60) VALUE SPACES.
022300     03  WRK-PARSE-INT-TEXT            PIC X(40) VALUE SPACES.
022400     03  WRK-PARSE-FRAC-TEXT           PIC X(20) VALUE SPACES.
022500     03  WRK-PARSE-FRAC-PADDED         PIC X(04) VALUE '0000'.
022600     03  WRK-PARSE-INT-LEN             PIC S9(04) COMP VALUE ZERO.
022700     03  WRK-PARSE-FRAC-LEN            PIC S9(04) COMP VALUE ZERO.
022800     03  WRK-PARSE-INT-NUM             PIC 9(09) VALUE ZERO.
022900     03  WRK-PARSE-FRAC-NUM            PIC 9(04) VALUE ZERO.
023000 01  WRK-PARSE-RESULT                  PIC S9(09)V9(04) VALUE ZERO.
023100
023200*-----------------------------------------------------------------*
023300* LINKAGE WORK AREA FOR THE CALL TO FLDX0002 (ARITHMETIC_OPERATION)*
023400*-----------------------------------------------------------------*
023500 01  LK-EXPR-TEXT                      PIC X(60) VALUE SPACES.
023600 01  LK-SOURCE-REC                     PIC X(80) VALUE SPACES.
023700 01  LK-PRECISION                      PIC S9(02) COMP VALUE ZERO.
023800 01  LK-RESULT                         PIC S9(09)V9(04) VALUE ZERO.
023900 01  LK-RETURN-CODE                    PIC S9(04) COMP VALUE ZERO.
024000
024100*WORKING DATA FOR THE SYSTEM DATE AND TIME.
024200 01  WRK-SYSTEM-DATE.
024300     03  YY                            PIC 9(02) VALUE ZEROS .
024400     03  MM                            PIC 9(02) VALUE ZEROS .
024500     03  DD                            PIC 9(02) VALUE ZEROS .
024600*
024700 01  WRK-DATE-FORMATTED.
024800     03  DD-FORMATTED                  PIC 9(02) VALUE ZEROS .
024900     03  FILLER                        PIC X(01) VALUE '-'   .
025000     03  MM-FORMATTED                  PIC 9(02) VALUE ZEROS .
025100     03  FILLER                        PIC X(01) VALUE '-'   .
025200     03  YYYY-FORMATTED                PIC 9(04) VALUE ZEROS .
025300 01  WRK-DATE-FORMATTED-X REDEFINES WRK-DATE-FORMATTED
025400                                       PIC X(10).
025500*
025600 01  WRK-SYSTEM-TIME.
025700     03  HOUR                          PIC 9(02) VALUE ZEROS .
025800     03  MINUTE                        PIC 9(02) VALUE ZEROS .
025900     03  SECOND                        PIC 9(02) VALUE ZEROS .
026000     03  HUNDREDTH                     PIC 9(02) VALUE ZEROS .
026100*
026200 01  WRK-TIME-FORMATTED.
026300     03  HOUR-FORMATTED                PIC 9(02) VALUE ZEROS .
026400     03  FILLER                        PIC X(01) VALUE ':'.
026500     03  MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS .
026600     03  FILLER                        PIC X(01) VALUE ':'.
026700     03  SECOND-FORMATTED              PIC 9(02) VALUE ZEROS .
026800 01  WRK-TIME-FORMATTED-X REDEFINES WRK-TIME-FORMATTED
026900                                       PIC X(08).
027000
027100 01  WRK-WHEN-COMPILED.
027200     03  MM-COMPILED                   PIC X(02) VALUE SPACES.
027300     03  FILLER                        PIC X(01) VALUE '/'.
027400     03  DD-COMPILED                   PIC X(02) VALUE SPACES.
027500     03  FILLER                        PIC X(01) VALUE '/'.
027600     03  YY-COMPILED                   PIC X(02) VALUE SPACES.
027700     03  HOUR-COMPILED                 PIC X(02) VALUE SPACES.
027800     03  FILLER                        PIC X(01) VALUE '-'.
027900     03  MINUTE-COMPILED                PIC X(02) VALUE SPACES.
028000     03  FILLER                        PIC X(01) VALUE '-'.
028100     03  SECOND-COMPILED               PIC X(02) VALUE SPACES.
028200
028300 01  WRK-MP-COUNT-DISP REDEFINES WRK-MP-COUNT.
028400     05  FILLER                        PIC X(02).
028500*================================================================*
028600 PROCEDURE                       DIVISION.
028700*================================================================*
028800*----------------------------------------------------------------*
028900 0000-MAIN-PROCESS               SECTION.
029000*----------------------------------------------------------------*
029100     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
029200
029300     PERFORM 1000-INITIALIZE.
029400
029500     PERFORM 2000-PROCESS-RECORD UNTIL WRK-SOURCE-EOF EQUAL 'END'.
029600
029700     PERFORM 3000-FINALIZE.
029800*----------------------------------------------------------------*
029900 0000-99-EXIT.                   EXIT.
030000*----------------------------------------------------------------*
030100*----------------------------------------------------------------*
030200 1000-INITIALIZE                 SECTION.
030300*----------------------------------------------------------------*
030400     PERFORM 9000-GET-DATE-TIME.
030500
030600     INITIALIZE WRK-CONFIG-HEADER
030700                WRK-SOURCE-REG
030800                WRK-TARGET-REG
030900                FLDX-MAPPING-TABLE.
031000
031100     OPEN INPUT  FLDX-CONFIG-FILE
031200                 FLDX-SOURCE-FILE
031300          OUTPUT FLDX-TARGET-FILE.
031400
031500     MOVE 'OPEN FILE CONFGFIL'   TO WRK-ERROR-MSG.
031600     PERFORM 8100-TEST-FS-CONFIG-FILE.
031700
031800     MOVE 'OPEN FILE SRCEFILE'   TO WRK-ERROR-MSG.
031900     PERFORM 8200-TEST-FS-SOURCE-FILE.
032000
032100     MOVE 'OPEN FILE TRGTFILE'   TO WRK-ERROR-MSG.
032200     PERFORM 8300-TEST-FS-TARGET-FILE.
032300
032400     PERFORM 1100-LOAD-CONFIG.
032500
032600     PERFORM 2050-READ-SOURCE-FILE.
032700*----------------------------------------------------------------*
032800 1000-99-EXIT.                   EXIT.
032900*----------------------------------------------------------------*
033000*----------------------------------------------------------------*
033100 1100-LOAD-CONFIG                SECTION.
033200*----------------------------------------------------------------*
033300     MOVE 'READING CONFIG HEADER'
033400                                 TO   WRK-ERROR-MSG.
033500
033600     READ FLDX-CONFIG-FILE       INTO WRK-CONFIG-HEADER.
033700
033800     PERFORM 8100-TEST-FS-CONFIG-FILE.
033900
034000     MOVE FLDXHD01-MAPPING-COUNT TO   WRK-MP-COUNT.
034100
034200     IF WRK-MP-COUNT             GREATER 500
034300        MOVE 'TRANSFORM-CONFIG HAS MORE THAN 500 MAPPINGS'
034400                                 TO   WRK-ERROR-MSG
034500        MOVE FLDXHD01-MAPPING-COUNT
034600                                 TO   WRK-ERROR-CODE
034700        PERFORM 9999-CALL-ABEND-PGM
034800     END-IF.
034900
035000     PERFORM 1150-LOAD-ONE-MAPPING
035100         VARYING FLDX-MP-IX FROM 1 BY 1
035200           UNTIL FLDX-MP-IX     GREATER WRK-MP-COUNT.
035300*----------------------------------------------------------------*
035400 1100-99-EXIT.                   EXIT.
035500*----------------------------------------------------------------*
035600*----------------------------------------------------------------*
035700 1150-LOAD-ONE-MAPPING           SECTION.
035800*----------------------------------------------------------------*
035900     MOVE 'READING CONFIG MAPPING ROW'
036000                                 TO   WRK-ERROR-MSG.
036100
036200     READ FLDX-CONFIG-FILE       INTO FLDX-MP-ENTRY (FLDX-MP-IX).
036300
036400     PERFORM 8100-TEST-FS-CONFIG-FILE.
036500*----------------------------------------------------------------*
036600 1150-99-EXIT.                   EXIT.
036700*----------------------------------------------------------------*
036800*----------------------------------------------------------------*
036900 2000-PROCESS-RECORD             SECTION.
037000*----------------------------------------------------------------*
037100     INITIALIZE WRK-TARGET-REG.
037200
037300     PERFORM 2100-APPLY-MAPPING
037400         VARYING FLDX-MP-IX FROM 1 BY 1
037500           UNTIL FLDX-MP-IX     GREATER WRK-MP-COUNT.
037600
037700     PERFORM 2900-WRITE-TARGET-FILE.
037800
037900     PERFORM 2050-READ-SOURCE-FILE.
038000*----------------------------------------------------------------*
038100 2000-99-EXIT.                   EXIT.
038200*----------------------------------------------------------------*
038300*----------------------------------------------------------------*
038400 2050-READ-SOURCE-FILE           SECTION.
038500*----------------------------------------------------------------*
038600     MOVE 'READING SOURCE FILE'  TO   WRK-ERROR-MSG.
038700
038800     READ FLDX-SOURCE-FILE       INTO WRK-SOURCE-REG.
038900
039000     PERFORM 8200-TEST-FS-SOURCE-FILE.
039100
039200     IF WRK-FS-SOURCE-FILE       EQUAL 10
039300        MOVE 'END'               TO   WRK-SOURCE-EOF
039400     ELSE
039500        ADD 1                    TO   WRK-SOURCE-REGS-COUNTER
039600     END-IF.
039700*----------------------------------------------------------------*
039800 2050-99-EXIT.                   EXIT.
039900*----------------------------------------------------------------*
040000*----------------------------------------------------------------*
040100 2100-APPLY-MAPPING              SECTION.
040200*----------------------------------------------------------------*
040300     MOVE SPACES                 TO   WRK-CALC-ALPHA-RESULT.
040400     MOVE ZERO                   TO   WRK-CALC-NUMERIC-RESULT.
040500
040600     EVALUATE TRUE
040700         WHEN FLDXMP01-IS-SOURCE-VALUE (FLDX-MP-IX)
040800             PERFORM 2110-CALC-SOURCE-VALUE
040900         WHEN FLDXMP01-IS-CONSTANT-VALUE (FLDX-MP-IX)
041000             PERFORM 2120-CALC-CONSTANT-VALUE
041100         WHEN FLDXMP01-IS-DEFAULT-VALUE (FLDX-MP-IX)
041200             PERFORM 2130-CALC-DEFAULT-VALUE
041300         WHEN FLDXMP01-IS-ARITHMETIC-OP (FLDX-MP-IX)
041400             PERFORM 2140-CALC-ARITHMETIC-OPERATION
041500         WHEN FLDXMP01-IS-CUSTOM-FUNCTION (FLDX-MP-IX)
041600             PERFORM 2150-CALC-CUSTOM-FUNCTION
041700         WHEN OTHER                                               Q96-0988
041800             MOVE 'NO CALCULATION RULE MATCHES CALC-TYPE'
041900                                 TO   WRK-ERROR-MSG
042000             MOVE FLDXMP01-CALC-TYPE (FLDX-MP-IX)
042100                                 TO   WRK-ERROR-CODE
042200             PERFORM 9999-CALL-ABEND-PGM
042300     END-EVALUATE.
042400
042500     PERFORM 2170-STORE-TARGET-FIELD.
042600*----------------------------------------------------------------*
042700 2100-99-EXIT.                   EXIT.
042800*----------------------------------------------------------------*
042900*----------------------------------------------------------------*
043000 2110-CALC-SOURCE-VALUE          SECTION.
043100*----------------------------------------------------------------*
043200     MOVE FLDXMP01-SOURCE-FIELD (FLDX-MP-IX)
043300                                 TO   WRK-ERROR-CODE.
043400     PERFORM 2160-RESOLVE-SOURCE-FIELD.
043500
043600     IF WRK-SRC-FIELD-IS-ALPHA
043700        MOVE WRK-SRC-ALPHA-VALUE TO   WRK-CALC-ALPHA-RESULT
043800        SET  WRK-CALC-RESULT-IS-ALPHA
043900                                 TO   TRUE
044000     ELSE
044100        MOVE WRK-SRC-NUMERIC-VALUE
044200                                 TO   WRK-CALC-NUMERIC-RESULT
044300        SET  WRK-CALC-RESULT-IS-NUMERIC
044400                                 TO   TRUE
044500     END-IF.
044600*----------------------------------------------------------------*
044700 2110-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2120-CALC-CONSTANT-VALUE        SECTION.
045100*----------------------------------------------------------------*
045200     PERFORM 2185-STORE-CALC-PARAM-AS-RESULT.
045300*----------------------------------------------------------------*
045400 2120-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 2130-CALC-DEFAULT-VALUE         SECTION.
045800*----------------------------------------------------------------*
045900     PERFORM 2160-RESOLVE-SOURCE-FIELD.
046000
046100     IF WRK-SRC-FIELD-PRESENT
046200        IF WRK-SRC-FIELD-IS-ALPHA
046300           MOVE WRK-SRC-ALPHA-VALUE
046400                                 TO   WRK-CALC-ALPHA-RESULT
046500           SET  WRK-CALC-RESULT-IS-ALPHA
046600                                 TO   TRUE
046700        ELSE
046800           MOVE WRK-SRC-NUMERIC-VALUE
046900                                 TO   WRK-CALC-NUMERIC-RESULT
047000           SET  WRK-CALC-RESULT-IS-NUMERIC
047100                                 TO   TRUE
047200        END-IF
047300     ELSE
047400        PERFORM 2185-STORE-CALC-PARAM-AS-RESULT
047500     END-IF.
047600*----------------------------------------------------------------*
047700 2130-99-EXIT.                   EXIT.
047800*----------------------------------------------------------------*
047900*----------------------------------------------------------------*
048000 2140-CALC-ARITHMETIC-OPERATION  SECTION.
048100*----------------------------------------------------------------*
048200     PERFORM 2175-DETERMINE-TARGET-IS-ALPHA.
048300
048400     IF WRK-TGT-PRECISION        EQUAL ZERO
048500        MOVE 2                   TO   WRK-TGT-PRECISION
048600     END-IF.
048700
048800     MOVE FLDXMP01-CALC-PARAM (FLDX-MP-IX)
048900                                 TO   LK-EXPR-TEXT.
049000     MOVE WRK-SOURCE-REG         TO   LK-SOURCE-REC.
049100     MOVE WRK-TGT-PRECISION      TO   LK-PRECISION.
049200     MOVE ZERO                   TO   LK-RESULT LK-RETURN-CODE.
049300
049400     CALL 'FLDX0002'             USING LK-EXPR-TEXT
049500                                        LK-SOURCE-REC
049600                                        LK-PRECISION
049700                                        LK-RESULT
049800                                        LK-RETURN-CODE.
049900
050000     IF LK-RETURN-CODE           NOT EQUAL ZERO
050100        MOVE 'ARITHMETIC_OPERATION FAILED, SEE RC'
050200                                 TO   WRK-ERROR-MSG
050300        MOVE FLDXMP01-CALC-PARAM (FLDX-MP-IX)
050400                                 TO   WRK-ERROR-CODE
050500        PERFORM 9999-CALL-ABEND-PGM
050600     END-IF.
050700
050800     MOVE LK-RESULT              TO   WRK-CALC-NUMERIC-RESULT.
050900     SET  WRK-CALC-RESULT-IS-NUMERIC
051000                                 TO   TRUE.
051100*----------------------------------------------------------------*
051200 2140-99-EXIT.                   EXIT.
051300*----------------------------------------------------------------*
051400*----------------------------------------------------------------*
051500 2150-CALC-CUSTOM-FUNCTION       SECTION.
051600*----------------------------------------------------------------*
051700     MOVE 'CUSTOM_FUNCTION HAS NO FUNCTION CONFIGURED'
051800                                 TO   WRK-ERROR-MSG.
051900     MOVE FLDXMP01-CALC-PARAM (FLDX-MP-IX)
052000                                 TO   WRK-ERROR-CODE.
052100     PERFORM 9999-CALL-ABEND-PGM.
052200*----------------------------------------------------------------*
052300 2150-99-EXIT.                   EXIT.
052400*----------------------------------------------------------------*
052500*----------------------------------------------------------------*
052600 2160-RESOLVE-SOURCE-FIELD       SECTION.
052700*----------------------------------------------------------------*
052800     SET  WRK-SRC-FIELD-NOT-FOUND
052900                                 TO   TRUE.
053000     MOVE SPACES                 TO   WRK-SRC-ALPHA-VALUE.
053100     MOVE ZERO                   TO   WRK-SRC-NUMERIC-VALUE.
053200
053300     EVALUATE FLDXMP01-SOURCE-FIELD (FLDX-MP-IX)
053400         WHEN 'FIELD1'
053500             SET  WRK-SRC-FIELD-FOUND
053600                  WRK-SRC-FIELD-IS-NUMERIC
053700                                 TO   TRUE
053800             MOVE FLDXSR01-FIELD1
053900                                 TO   WRK-SRC-NUMERIC-VALUE
054000             IF FLDXSR01-FIELD1-PRESENT
054100                SET WRK-SRC-FIELD-PRESENT TO TRUE
054200             ELSE
054300                SET WRK-SRC-FIELD-ABSENT  TO TRUE
054400             END-IF
054500         WHEN 'FIELD2'
054600             SET  WRK-SRC-FIELD-FOUND
054700                  WRK-SRC-FIELD-IS-NUMERIC
054800                                 TO   TRUE
054900             MOVE FLDXSR01-FIELD2
055000                                 TO   WRK-SRC-NUMERIC-VALUE
055100             IF FLDXSR01-FIELD2-PRESENT
055200                SET WRK-SRC-FIELD-PRESENT TO TRUE
055300             ELSE
055400                SET WRK-SRC-FIELD-ABSENT  TO TRUE
055500             END-IF
055600         WHEN 'FIELD3'
055700             SET  WRK-SRC-FIELD-FOUND
055800                  WRK-SRC-FIELD-IS-NUMERIC
055900                                 TO   TRUE
056000             MOVE FLDXSR01-FIELD3
056100                                 TO   WRK-SRC-NUMERIC-VALUE
056200             IF FLDXSR01-FIELD3-PRESENT
056300                SET WRK-SRC-FIELD-PRESENT TO TRUE
056400             ELSE
056500                SET WRK-SRC-FIELD-ABSENT  TO TRUE
056600             END-IF
056700         WHEN 'NAME-FLD'
056800             SET  WRK-SRC-FIELD-FOUND
056900                  WRK-SRC-FIELD-IS-ALPHA
057000                                 TO   TRUE
057100             MOVE FLDXSR01-NAME-FLD
057200                                 TO   WRK-SRC-ALPHA-VALUE
057300             IF FLDXSR01-NAME-FLD EQUAL SPACES
057400                SET WRK-SRC-FIELD-ABSENT  TO TRUE
057500             ELSE
057600                SET WRK-SRC-FIELD-PRESENT TO TRUE
057700             END-IF
057800         WHEN 'STATUS-FLD'
057900             SET  WRK-SRC-FIELD-FOUND
058000                  WRK-SRC-FIELD-IS-ALPHA
058100                                 TO   TRUE
058200             MOVE FLDXSR01-STATUS-FLD
058300                                 TO   WRK-SRC-ALPHA-VALUE
058400             IF FLDXSR01-STATUS-ABSENT
058500                SET WRK-SRC-FIELD-ABSENT  TO TRUE
058600             ELSE
058700                SET WRK-SRC-FIELD-PRESENT TO TRUE
058800             END-IF
058900         WHEN OTHER
059000             CONTINUE
059100     END-EVALUATE.
059200
059300     IF WRK-SRC-FIELD-NOT-FOUND
059400        MOVE 'SOURCE FIELD NOT ON SOURCE-RECORD LAYOUT'
059500                                 TO   WRK-ERROR-MSG
059600        MOVE FLDXMP01-SOURCE-FIELD (FLDX-MP-IX)
059700                                 TO   WRK-ERROR-CODE
059800        PERFORM 9999-CALL-ABEND-PGM
059900     END-IF.
060000*----------------------------------------------------------------*
060100 2160-99-EXIT.                   EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 2170-STORE-TARGET-FIELD         SECTION.
060500*----------------------------------------------------------------*
060600     EVALUATE FLDXMP01-TARGET-FIELD (FLDX-MP-IX)
060700         WHEN 'OUT-FIELD1'
060800             MOVE WRK-CALC-NUMERIC-RESULT
060900                                 TO   FLDXTG01-OUT-FIELD1
061000         WHEN 'OUT-NAME'
061100             MOVE WRK-CALC-ALPHA-RESULT
061200                                 TO   FLDXTG01-OUT-NAME
061300         WHEN 'OUT-CALC'
061400             MOVE WRK-CALC-NUMERIC-RESULT
061500                                 TO   FLDXTG01-OUT-CALC
061600         WHEN OTHER
061700             MOVE 'TARGET FIELD NOT ON TARGET-RECORD LAYOUT'
061800                                 TO   WRK-ERROR-MSG
061900             MOVE FLDXMP01-TARGET-FIELD (FLDX-MP-IX)
062000                                 TO   WRK-ERROR-CODE
062100             PERFORM 9999-CALL-ABEND-PGM
062200     END-EVALUATE.
062300*----------------------------------------------------------------*
062400 2170-99-EXIT.                   EXIT.
062500*----------------------------------------------------------------*
062600*----------------------------------------------------------------*
062700 2175-DETERMINE-TARGET-IS-ALPHA  SECTION.
062800*----------------------------------------------------------------*
062900     MOVE ZERO                   TO   WRK-TGT-PRECISION.
063000     EVALUATE FLDXMP01-TARGET-FIELD (FLDX-MP-IX)
063100         WHEN 'OUT-NAME'
063200             SET  WRK-TGT-IS-ALPHA   TO   TRUE
063300         WHEN 'OUT-CALC'
063400             SET  WRK-TGT-IS-NUMERIC TO   TRUE
063500             MOVE 4                  TO   WRK-TGT-PRECISION
063600         WHEN OTHER
063700             SET  WRK-TGT-IS-NUMERIC TO   TRUE
063800             MOVE 2                  TO   WRK-TGT-PRECISION
063900     END-EVALUATE.
064000*----------------------------------------------------------------*
064100 2175-99-EXIT.                   EXIT.
064200*----------------------------------------------------------------*
064300*----------------------------------------------------------------*
064400 2185-STORE-CALC-PARAM-AS-RESULT SECTION.
064500*----------------------------------------------------------------*
064600     PERFORM 2175-DETERMINE-TARGET-IS-ALPHA.
064700
064800     IF WRK-TGT-IS-ALPHA
064900        MOVE FLDXMP01-CALC-PARAM (FLDX-MP-IX)
065000                                 TO   WRK-CALC-ALPHA-RESULT
065100        SET  WRK-CALC-RESULT-IS-ALPHA
065200                                 TO   TRUE
065300     ELSE
065400        MOVE FLDXMP01-CALC-PARAM (FLDX-MP-IX)
065500                                 TO   WRK-PARSE-INPUT-TEXT
065600        PERFORM 2180-PARSE-DECIMAL-TEXT
065700        MOVE WRK-PARSE-RESULT    TO   WRK-CALC-NUMERIC-RESULT
065800        SET  WRK-CALC-RESULT-IS-NUMERIC
065900                                 TO   TRUE
066000     END-IF.
066100*----------------------------------------------------------------*
066200 2185-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 2180-PARSE-DECIMAL-TEXT         SECTION.
066600*----------------------------------------------------------------*
066700*    CONVERTS A DISPLAYABLE DECIMAL LITERAL (E.G. '123.45' OR    *
066800*    '-7') IN WRK-PARSE-INPUT-TEXT INTO WRK-PARSE-RESULT.  NO    *
066900*    INTRINSIC FUNCTION IS USED - JUST UNSTRING AND A NUMERIC    *
067000*    MOVE OF THE EXACT DIGIT COUNT, WHICH RIGHT-ALIGNS CORRECTLY.*
067100*----------------------------------------------------------------*
067200     MOVE 1                      TO   WRK-PARSE-SIGN.
067300     MOVE SPACES                 TO   WRK-PARSE-TEXT
067400                                       WRK-PARSE-INT-TEXT
067500                                       WRK-PARSE-FRAC-TEXT.
067600     MOVE ZERO                   TO   WRK-PARSE-INT-LEN
067700                                       WRK-PARSE-FRAC-LEN
067800                                       WRK-PARSE-INT-NUM
067900                                       WRK-PARSE-FRAC-NUM
068000                                       WRK-PARSE-RESULT.
068100     MOVE '0000'                 TO   WRK-PARSE-FRAC-PADDED.
068200
068300     MOVE WRK-PARSE-INPUT-TEXT   TO   WRK-PARSE-TEXT.
068400
068500     IF WRK-PARSE-TEXT (1:1)     EQUAL '-'
068600        MOVE -1                  TO   WRK-PARSE-SIGN
068700        MOVE WRK-PARSE-TEXT (2:59)
068800                                 TO   WRK-PARSE-TEXT
068900     END-IF.
069000
069100     UNSTRING WRK-PARSE-TEXT     DELIMITED BY '.'
069200         INTO WRK-PARSE-INT-TEXT  COUNT IN WRK-PARSE-INT-LEN
069300              WRK-PARSE-FRAC-TEXT COUNT IN WRK-PARSE-FRAC-LEN
069400     END-UNSTRING.
069500
069600     IF WRK-PARSE-INT-LEN        GREATER ZERO
069700        MOVE WRK-PARSE-INT-TEXT (1:WRK-PARSE-INT-LEN)
069800                                 TO   WRK-PARSE-INT-NUM
069900     END-IF.
070000
070100     IF WRK-PARSE-FRAC-LEN       GREATER ZERO
070200        IF WRK-PARSE-FRAC-LEN    GREATER 4
070300           MOVE WRK-PARSE-FRAC-TEXT (1:4)
070400                                 TO   WRK-PARSE-FRAC-PADDED
070500        ELSE
070600           MOVE WRK-PARSE-FRAC-TEXT (1:WRK-PARSE-FRAC-LEN)
070700                                 TO   WRK-PARSE-FRAC-PADDED
070800                                      (1:WRK-PARSE-FRAC-LEN)
070900        END-IF
071000        MOVE WRK-PARSE-FRAC-PADDED
071100                                 TO   WRK-PARSE-FRAC-NUM
071200     END-IF.
071300
071400     COMPUTE WRK-PARSE-RESULT =
071500             WRK-PARSE-INT-NUM + (WRK-PARSE-FRAC-NUM / 10000).
071600
071700     IF WRK-PARSE-SIGN           EQUAL -1
071800        COMPUTE WRK-PARSE-RESULT = WRK-PARSE-RESULT * -1
071900     END-IF.
072000*----------------------------------------------------------------*
072100 2180-99-EXIT.                   EXIT.
072200*----------------------------------------------------------------*
072300*----------------------------------------------------------------*
072400 2900-WRITE-TARGET-FILE          SECTION.
072500*----------------------------------------------------------------*
072600     MOVE 'WRITING TARGET FILE'  TO   WRK-ERROR-MSG.
072700
072800     MOVE WRK-TARGET-REG         TO   FD-REG-TARGET-FILE.
072900
073000     WRITE FD-REG-TARGET-FILE.
073100
073200     PERFORM 8300-TEST-FS-TARGET-FILE.
073300
073400     IF WRK-FS-TARGET-FILE       EQUAL ZEROS
073500        ADD  1                   TO   WRK-TARGET-REGS-COUNTER
073600     END-IF.
073700*----------------------------------------------------------------*
073800 2900-99-EXIT.                   EXIT.
073900*----------------------------------------------------------------*
074000*----------------------------------------------------------------*
074100 3000-FINALIZE                   SECTION.
074200*----------------------------------------------------------------*
074300     DISPLAY '***************************'.
074400     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
074500     DISPLAY '***************************'.
074600     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
074700     DISPLAY '*COMPILED........:'
074800     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
074900     DISPLAY '*.................'
075000     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
075100     DISPLAY '*-------------------------*'.
075200     DISPLAY '*MAPPINGS LOADED.....:' WRK-MP-COUNT
075300     '*'.
075400     DISPLAY '*SOURCE RECORDS READ.:' WRK-SOURCE-REGS-COUNTER
075500     '*'.
075600     DISPLAY '*TARGET RECORDS WROTE:' WRK-TARGET-REGS-COUNTER
075700     '*'.
075800     DISPLAY '*-------------------------*'.
075900     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED-X '*'.
076000     DISPLAY '*.................' WRK-TIME-FORMATTED-X '*'.
076100     DISPLAY '***************************'.
076200
076300     STOP RUN.
076400*----------------------------------------------------------------*
076500 3000-99-EXIT.                   EXIT.
076600*----------------------------------------------------------------*
076700*----------------------------------------------------------------*
076800 8100-TEST-FS-CONFIG-FILE        SECTION.
076900*----------------------------------------------------------------*
077000     IF WRK-FS-CONFIG-FILE       NOT EQUAL ZEROS AND 10
077100        MOVE WRK-FS-CONFIG-FILE  TO  WRK-ERROR-CODE
077200        PERFORM 9999-CALL-ABEND-PGM
077300     END-IF.
077400*----------------------------------------------------------------*
077500 8100-99-EXIT.                   EXIT.
077600*----------------------------------------------------------------*
077700*----------------------------------------------------------------*
077800 8200-TEST-FS-SOURCE-FILE        SECTION.
077900*----------------------------------------------------------------*
078000     IF WRK-FS-SOURCE-FILE       NOT EQUAL ZEROS AND 10
078100        MOVE WRK-FS-SOURCE-FILE  TO  WRK-ERROR-CODE
078200        PERFORM 9999-CALL-ABEND-PGM
078300     END-IF.
078400*----------------------------------------------------------------*
078500 8200-99-EXIT.                   EXIT.
078600*----------------------------------------------------------------*
078700*----------------------------------------------------------------*
078800 8300-TEST-FS-TARGET-FILE        SECTION.
078900*----------------------------------------------------------------*
079000     IF WRK-FS-TARGET-FILE       NOT EQUAL ZEROS
079100        MOVE WRK-FS-TARGET-FILE  TO  WRK-ERROR-CODE
079200        PERFORM 9999-CALL-ABEND-PGM
079300     END-IF.
079400*----------------------------------------------------------------*
079500 8300-99-EXIT.                   EXIT.
079600*----------------------------------------------------------------*
079700*----------------------------------------------------------------*
079800 9000-GET-DATE-TIME              SECTION.
079900*----------------------------------------------------------------*
080000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
080100     MOVE YY                     TO YYYY-FORMATTED.
080200     MOVE MM                     TO MM-FORMATTED.
080300     MOVE DD                     TO DD-FORMATTED.
080400     ADD  2000                   TO YYYY-FORMATTED.               Q98-0650
080500
080600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
080700     MOVE HOUR                   TO HOUR-FORMATTED.
080800     MOVE MINUTE                 TO MINUTE-FORMATTED.
080900     MOVE SECOND                 TO SECOND-FORMATTED.
081000*----------------------------------------------------------------*
081100 9000-99-EXIT.                   EXIT.
081200*----------------------------------------------------------------*
081300*----------------------------------------------------------------*
081400 9999-CALL-ABEND-PGM             SECTION.
081500*----------------------------------------------------------------*
081600     MOVE WRK-DATE-FORMATTED-X   TO WRK-ERROR-DATE.
081700     MOVE WRK-TIME-FORMATTED-X   TO WRK-ERROR-TIME.
081800     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
081900*----------------------------------------------------------------*
082000 9999-99-EXIT.                   EXIT.
082100*----------------------------------------------------------------*
