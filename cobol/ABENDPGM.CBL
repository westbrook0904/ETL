000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         R BOUCHARD.
000700 INSTALLATION.   ENTERPRISE DATA SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN.   11/14/1987.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                ENTERPRISE DATA SERVICES - BATCH SYSTEMS        *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                     *
001600*    ANALYST.....: R BOUCHARD                                    *
001700*    PROGRAMMER..: R BOUCHARD                                    *
001800*    DATE........: 11/14/1987                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FIELD MAPPING TRANSFORM ENGINE - FLDX         *
002100*----------------------------------------------------------------*
002200*    GOAL........: COMMON ABNORMAL-END PROGRAM.  CALLED BY ANY   *
002300*                  FLDX MODULE THAT HITS A CONDITION IT CANNOT   *
002400*                  RECOVER FROM (BAD FILE STATUS, MAPPING TABLE  *
002500*                  OVERFLOW, UNKNOWN CALCULATION TYPE, UNKNOWN   *
002600*                  FIELD NAME).  DISPLAYS THE CALLER'S ERROR LOG *
002700*                  TO THE JOB LOG AND ENDS THE RUN.              *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   NONE.                                       *
003100*----------------------------------------------------------------*
003200*    CALLS.......:  NONE.                                       *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE.                                       *
003500*----------------------------------------------------------------*
003600*                                                                *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG:                                                 *
003900*----------------------------------------------------------------*
004000*    DATE       WHO  REQUEST   DESCRIPTION                       *
004100*----------------------------------------------------------------*
004200*    87-11-14   RB   Q87-0001  ORIGINAL PROGRAM - SHARED ABEND   *
004300*                              HANDLER FOR THE FLDX SUITE.       *
004400*    89-06-30   TWK  Q89-0212  ADDED TO THE CALLING CHAIN OF     *
004500*                              FLDX0002 FOR BAD RETURN CODES     *
004600*                              FROM THE CALLER'S OWN ABEND       *
004700*                              DECISION, NOT DIRECTLY.           *
004800*    98-08-14   DLP  Q98-0650  YEAR 2000 REVIEW - ERROR-DATE IS  *
004900*                              PASSED IN FORMATTED BY THE CALLER *
005000*                              AS CCYY, NO CHANGE NEEDED HERE.   *
005100*    99-01-19   DLP  Q98-0650  Y2K SIGN-OFF - NO FURTHER CHANGE. *
005200*    03-04-30   RB   Q03-0140  WIDENED THE ERROR-CODE DISPLAY    *
005300*                              LINE SO A 4-DIGIT SQL BUILDER     *
005400*                              RETURN CODE NO LONGER TRUNCATES.  *
005500*----------------------------------------------------------------*
005600*================================================================*
005700*           E N V I R O N M E N T      D I V I S I O N           *
005800*================================================================*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS FLDX-NUMERIC-CLASS   IS "0123456789"
006400     UPSI-0 ON  STATUS       IS FLDX-TEST-RUN
006500            OFF STATUS       IS FLDX-PRODUCTION-RUN.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*================================================================*
007100*                  D A T A      D I V I S I O N                  *
007200*================================================================*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600*-----------------------------------------------------------------*
007700*                  WORKING-STORAGE SECTION                        *
007800*-----------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000
008100 01  WRK-WHEN-COMPILED.
008200     03  MM-COMPILED                    PIC X(02) VALUE SPACES.
008300     03  FILLER                         PIC X(01) VALUE '/'.
008400     03  DD-COMPILED                    PIC X(02) VALUE SPACES.
008500     03  FILLER                         PIC X(01) VALUE '/'.
008600     03  YY-COMPILED                    PIC X(02) VALUE SPACES.
008700     03  HOUR-COMPILED                  PIC X(02) VALUE SPACES.
008800     03  FILLER                         PIC X(01) VALUE '-'.
008900     03  MINUTE-COMPILED                PIC X(02) VALUE SPACES.
009000     03  FILLER                         PIC X(01) VALUE '-'.
009100     03  SECOND-COMPILED                PIC X(02) VALUE SPACES.
009200 01  WRK-WHEN-COMPILED-X REDEFINES WRK-WHEN-COMPILED
009300                                       PIC X(14).
009400
009500 77  WRK-ABEND-COUNT                    PIC S9(04) COMP VALUE ZERO.
009600 01  WRK-ABEND-COUNT-X REDEFINES WRK-ABEND-COUNT
009700                                       PIC X(02).
009800
009900*-----------------------------------------------------------------*
010000*                      LINKAGE SECTION                            *
010100*-----------------------------------------------------------------*
010200 LINKAGE SECTION.
010300 01  WRK-ERROR-LOG.
010400     03  WRK-PROGRAM                    PIC X(08).
010500     03  WRK-ERROR-MSG                  PIC X(30).
010600     03  WRK-ERROR-CODE                 PIC X(30).
010700     03  WRK-ERROR-DATE                 PIC X(10).
010800     03  WRK-ERROR-TIME                 PIC X(08).
010900     03  FILLER                         PIC X(05).
011000 01  WRK-ERROR-LOG-X REDEFINES WRK-ERROR-LOG
011100                                       PIC X(91).
011200*================================================================*
011300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011400*================================================================*
011500*----------------------------------------------------------------*
011600 0000-MAIN-PROCESS               SECTION.
011700*----------------------------------------------------------------*
011800     ADD  1                         TO   WRK-ABEND-COUNT.
011900
012000     DISPLAY '**********************************'.
012100     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
012200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012300     DISPLAY '*DATE: ' WRK-ERROR-DATE '                *'.
012400     DISPLAY '*TIME: ' WRK-ERROR-TIME '                  *'.
012500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012600     DISPLAY '*CALLER PROGRAM.....:' WRK-PROGRAM '    *'.
012700     DISPLAY '*ERROR CODE:                     *'.
012800     DISPLAY '* ' WRK-ERROR-CODE ' *'.                            Q03-0140
012900     DISPLAY '*ERROR MESSAGE:                  *'.
013000     DISPLAY '* ' WRK-ERROR-MSG ' *'.
013100     DISPLAY '**********************************'.
013200
013300     STOP RUN.
013400*----------------------------------------------------------------*
013500 0000-99-EXIT.                   EXIT.
013600*----------------------------------------------------------------*
