000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FLDX0003.
000600 AUTHOR.         R BOUCHARD.
000700 INSTALLATION.   ENTERPRISE DATA SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN.   08/11/1990.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                ENTERPRISE DATA SERVICES - BATCH SYSTEMS        *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FLDX0003.                                     *
001600*    ANALYST.....: R BOUCHARD                                    *
001700*    PROGRAMMER..: R BOUCHARD                                    *
001800*    DATE........: 08/11/1990                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FIELD MAPPING TRANSFORM ENGINE - FLDX         *
002100*----------------------------------------------------------------*
002200*    GOAL........: CALLED SUBPROGRAM - BUILDS THE TEXT OF AN     *
002300*                  INSERT, UPDATE, UPSERT (MYSQL ON DUPLICATE    *
002400*                  KEY UPDATE) OR DELETE STATEMENT FROM A TABLE  *
002500*                  NAME, A FIELD LIST, A VALUE LIST AND A        *
002600*                  PRIMARY-KEY FIELD LIST.  NOTHING IS EVER      *
002700*                  EXECUTED HERE - THIS PROGRAM ONLY BUILDS      *
002800*                  TEXT.  EXEC SQL LIVES IN THE LOAD STEP, NOT   *
002900*                  IN THIS PROGRAM.                              *
003000*----------------------------------------------------------------*
003100*    LINKAGE.....:  01  LK-STATEMENT-KIND  X(10)  INSERT/UPDATE/ *
003200*                                                 UPSERT/DELETE *
003300*                   01  LK-TABLE-NAME       X(30)                *
003400*                   01  LK-FIELD-COUNT      S9(04) COMP          *
003500*                   01  LK-FIELD-LIST       X(30) OCCURS 20      *
003600*                   01  LK-VALUE-LIST       X(30) OCCURS 20      *
003700*                   01  LK-PK-COUNT         S9(04) COMP          *
003800*                   01  LK-PK-LIST          X(30) OCCURS 10      *
003900*                   01  LK-SQL-TEXT         X(2000) BUILT TEXT   *
004000*                   01  LK-RETURN-CODE      S9(04) COMP 0=GOOD   *
004100*----------------------------------------------------------------*
004200*    NOTE........: NO TYPE CONVERSION, QUOTING OR ESCAPING IS    *
004300*                  DONE HERE.  VALUES GO INTO THE TEXT EXACTLY   *
004400*                  AS THE CALLER SUPPLIED THEM - THAT IS BY      *
004500*                  DESIGN, NOT AN OVERSIGHT, SEE REQUEST Q90-0511*
004600*----------------------------------------------------------------*
004700*                                                                *
004800*----------------------------------------------------------------*
004900*    CHANGE LOG:                                                 *
005000*----------------------------------------------------------------*
005100*    DATE       WHO  REQUEST   DESCRIPTION                       *
005200*----------------------------------------------------------------*
005300*    90-08-11   RB   Q90-0511  ORIGINAL PROGRAM - INSERT AND     *
005400*                              UPDATE ONLY.                      *
005500*    91-11-04   TWK  Q91-0711  ADDED DELETE, WAS BEING BUILT BY  *
005600*                              HAND IN THE CALLING PROGRAM.      *
005700*    94-02-18   DLP  Q94-0066  ADDED UPSERT (ON DUPLICATE KEY    *
005800*                              UPDATE) FOR THE MYSQL CONVERSION  *
005900*                              WORK, CALLING PROGRAM USED TO     *
006000*                              SELECT-THEN-INSERT-OR-UPDATE.     *
006100*    98-09-22   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS *
006200*                              IN THIS PROGRAM, NO CHANGE MADE.  *
006300*    03-04-30   JCL  Q03-0219  PRIMARY-KEY FIELDS ARE NOW NEVER  *
006400*                              PUT IN THE SET LIST OF AN UPDATE  *
006500*                              OR THE ON-DUPLICATE-KEY LIST OF   *
006600*                              AN UPSERT - AUDIT FINDING.        *
006700*----------------------------------------------------------------*
006800*================================================================*
006900*           E N V I R O N M E N T      D I V I S I O N           *
007000*================================================================*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01                     IS TOP-OF-FORM
007500     CLASS FLDX-NUMERIC-CLASS   IS "0123456789"
007600     UPSI-0 ON  STATUS       IS FLDX-TEST-RUN
007700            OFF STATUS       IS FLDX-PRODUCTION-RUN.
007800
007900*================================================================*
008000*                  D A T A      D I V I S I O N                  *
008100*================================================================*
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400
008500 77  WRK-FX                             PIC S9(04) COMP VALUE ZERO.
008600 77  WRK-PX                             PIC S9(04) COMP VALUE ZERO.
008700 77  WRK-SET-COUNT                      PIC S9(04) COMP VALUE ZERO.
008800 01  WRK-SET-COUNT-X REDEFINES WRK-SET-COUNT PIC X(02).
008900 77  WRK-WHERE-COUNT                    PIC S9(04) COMP VALUE ZERO.
009000 01  WRK-WHERE-COUNT-X REDEFINES WRK-WHERE-COUNT PIC X(02).
009100 77  WRK-PTR                            PIC S9(04) COMP VALUE 1.
009200 01  WRK-PTR-X REDEFINES WRK-PTR         PIC X(02).
009300
009400 77  WRK-FIELD-PK-SW                    PIC X(01) VALUE 'N'.
009500     88  WRK-FIELD-IS-PK                        VALUE 'Y'.
009600     88  WRK-FIELD-NOT-PK                       VALUE 'N'.
009700
009800*================================================================*
009900*                LINKAGE      SECTION                             *
010000*================================================================*
010100 LINKAGE SECTION.
010200
010300 01  LK-STATEMENT-KIND                  PIC X(10).
010400 01  LK-TABLE-NAME                      PIC X(30).
010500 01  LK-FIELD-COUNT                     PIC S9(04) COMP.
010600 01  LK-FIELD-LIST-GROUP.
010700     05  LK-FIELD-LIST OCCURS 20 TIMES  PIC X(30).
010800 01  LK-VALUE-LIST-GROUP.
010900     05  LK-VALUE-LIST OCCURS 20 TIMES  PIC X(30).
011000 01  LK-PK-COUNT                        PIC S9(04) COMP.
011100 01  LK-PK-LIST-GROUP.
011200     05  LK-PK-LIST OCCURS 10 TIMES     PIC X(30).
011300 01  LK-SQL-TEXT                        PIC X(2000).
011400 01  LK-RETURN-CODE                     PIC S9(04) COMP.
011500
011600*================================================================*
011700 PROCEDURE DIVISION USING LK-STATEMENT-KIND
011800                           LK-TABLE-NAME
011900                           LK-FIELD-COUNT
012000                           LK-FIELD-LIST-GROUP
012100                           LK-VALUE-LIST-GROUP
012200                           LK-PK-COUNT
012300                           LK-PK-LIST-GROUP
012400                           LK-SQL-TEXT
012500                           LK-RETURN-CODE.
012600*================================================================*
012700*----------------------------------------------------------------*
012800 0000-MAIN-PROCESS                SECTION.
012900*----------------------------------------------------------------*
013000     MOVE SPACES                  TO   LK-SQL-TEXT.
013100     MOVE ZERO                    TO   LK-RETURN-CODE.
013200     MOVE 1                       TO   WRK-PTR.
013300
013400     IF LK-FIELD-COUNT             GREATER 20
013500        OR LK-PK-COUNT             GREATER 10
013600        MOVE 1                     TO   LK-RETURN-CODE
013700     ELSE
013800        EVALUATE LK-STATEMENT-KIND
013900            WHEN 'INSERT'
014000                PERFORM 2100-BUILD-INSERT
014100            WHEN 'UPDATE'
014200                PERFORM 2200-BUILD-UPDATE
014300            WHEN 'UPSERT'
014400                PERFORM 2300-BUILD-UPSERT
014500            WHEN 'DELETE'
014600                PERFORM 2400-BUILD-DELETE
014700            WHEN OTHER
014800                MOVE 2             TO   LK-RETURN-CODE
014900        END-EVALUATE
015000     END-IF.
015100
015200     EXIT PROGRAM.
015300*----------------------------------------------------------------*
015400 0000-99-EXIT.                    EXIT.
015500*----------------------------------------------------------------*
015600*----------------------------------------------------------------*
015700 2100-BUILD-INSERT                SECTION.
015800*----------------------------------------------------------------*
015900     STRING 'INSERT INTO '        DELIMITED BY SIZE
016000            LK-TABLE-NAME          DELIMITED BY SPACE
016100            ' ('                   DELIMITED BY SIZE
016200         INTO LK-SQL-TEXT
016300         WITH POINTER WRK-PTR.
016400
016500     PERFORM 2110-APPEND-FIELD-NAME
016600         VARYING WRK-FX FROM 1 BY 1
016700           UNTIL WRK-FX           GREATER LK-FIELD-COUNT.
016800
016900     STRING ') VALUES ('          DELIMITED BY SIZE
017000         INTO LK-SQL-TEXT
017100         WITH POINTER WRK-PTR.
017200
017300     PERFORM 2120-APPEND-VALUE
017400         VARYING WRK-FX FROM 1 BY 1
017500           UNTIL WRK-FX           GREATER LK-FIELD-COUNT.
017600
017700     STRING ')'                   DELIMITED BY SIZE
017800         INTO LK-SQL-TEXT
017900         WITH POINTER WRK-PTR.
018000*----------------------------------------------------------------*
018100 2100-99-EXIT.                    EXIT.
018200*----------------------------------------------------------------*
018300*----------------------------------------------------------------*
018400 2110-APPEND-FIELD-NAME           SECTION.
018500*----------------------------------------------------------------*
018600     IF WRK-FX                    GREATER 1
018700        STRING ', '               DELIMITED BY SIZE
018800            INTO LK-SQL-TEXT
018900            WITH POINTER WRK-PTR
019000     END-IF.
019100
019200     STRING LK-FIELD-LIST (WRK-FX) DELIMITED BY SPACE
019300         INTO LK-SQL-TEXT
019400         WITH POINTER WRK-PTR.
019500*----------------------------------------------------------------*
019600 2110-99-EXIT.                    EXIT.
019700*----------------------------------------------------------------*
019800*----------------------------------------------------------------*
019900 2120-APPEND-VALUE                SECTION.
020000*----------------------------------------------------------------*
020100     IF WRK-FX                    GREATER 1
020200        STRING ', '               DELIMITED BY SIZE
020300            INTO LK-SQL-TEXT
020400            WITH POINTER WRK-PTR
020500     END-IF.
020600
020700     STRING LK-VALUE-LIST (WRK-FX) DELIMITED BY SPACE
020800         INTO LK-SQL-TEXT
020900         WITH POINTER WRK-PTR.
021000*----------------------------------------------------------------*
021100 2120-99-EXIT.                    EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 2200-BUILD-UPDATE                SECTION.
021500*----------------------------------------------------------------*
021600     STRING 'UPDATE '             DELIMITED BY SIZE
021700            LK-TABLE-NAME          DELIMITED BY SPACE
021800            ' SET '                DELIMITED BY SIZE
021900         INTO LK-SQL-TEXT
022000         WITH POINTER WRK-PTR.
022100
022200     MOVE ZERO                    TO   WRK-SET-COUNT.
022300
022400     PERFORM 2210-APPEND-SET-OR-SKIP
022500         VARYING WRK-FX FROM 1 BY 1
022600           UNTIL WRK-FX           GREATER LK-FIELD-COUNT.
022700
022800     PERFORM 2230-APPEND-WHERE.
022900*----------------------------------------------------------------*
023000 2200-99-EXIT.                    EXIT.
023100*----------------------------------------------------------------*
023200*----------------------------------------------------------------*
023300 2210-APPEND-SET-OR-SKIP          SECTION.
023400*----------------------------------------------------------------*
023500     PERFORM 2250-IS-PK-FIELD.
023600
023700     IF WRK-FIELD-NOT-PK
023800        IF WRK-SET-COUNT           GREATER ZERO
023900           STRING ', '             DELIMITED BY SIZE
024000               INTO LK-SQL-TEXT
024100               WITH POINTER WRK-PTR
024200        END-IF
024300        STRING LK-FIELD-LIST (WRK-FX) DELIMITED BY SPACE
024400               '='                 DELIMITED BY SIZE
024500               LK-VALUE-LIST (WRK-FX) DELIMITED BY SPACE
024600            INTO LK-SQL-TEXT
024700            WITH POINTER WRK-PTR
024800        ADD  1                     TO   WRK-SET-COUNT
024900     END-IF.
025000*----------------------------------------------------------------*
025100 2210-99-EXIT.                    EXIT.
025200*----------------------------------------------------------------*
025300*----------------------------------------------------------------*
025400 2230-APPEND-WHERE                SECTION.
025500*----------------------------------------------------------------*
025600     MOVE ZERO                    TO   WRK-WHERE-COUNT.
025700
025800     STRING ' WHERE '             DELIMITED BY SIZE
025900         INTO LK-SQL-TEXT
026000         WITH POINTER WRK-PTR.
026100
026200     PERFORM 2240-APPEND-ONE-WHERE
026300         VARYING WRK-FX FROM 1 BY 1
026400           UNTIL WRK-FX           GREATER LK-FIELD-COUNT.
026500*----------------------------------------------------------------*
026600 2230-99-EXIT.                    EXIT.
026700*----------------------------------------------------------------*
026800*----------------------------------------------------------------*
026900 2240-APPEND-ONE-WHERE            SECTION.
027000*----------------------------------------------------------------*
027100     PERFORM 2250-IS-PK-FIELD.
027200
027300     IF WRK-FIELD-IS-PK
027400        IF WRK-WHERE-COUNT         GREATER ZERO
027500           STRING ' AND '          DELIMITED BY SIZE
027600               INTO LK-SQL-TEXT
027700               WITH POINTER WRK-PTR
027800        END-IF
027900        STRING LK-FIELD-LIST (WRK-FX) DELIMITED BY SPACE
028000               '='                 DELIMITED BY SIZE
028100               LK-VALUE-LIST (WRK-FX) DELIMITED BY SPACE
028200            INTO LK-SQL-TEXT
028300            WITH POINTER WRK-PTR
028400        ADD  1                     TO   WRK-WHERE-COUNT
028500     END-IF.
028600*----------------------------------------------------------------*
028700 2240-99-EXIT.                    EXIT.
028800*----------------------------------------------------------------*
028900*----------------------------------------------------------------*
029000 2250-IS-PK-FIELD                 SECTION.
029100*----------------------------------------------------------------*
029200     SET  WRK-FIELD-NOT-PK         TO   TRUE.
029300
029400     PERFORM 2255-CHECK-ONE-PK
029500         VARYING WRK-PX FROM 1 BY 1
029600           UNTIL WRK-PX           GREATER LK-PK-COUNT
029700              OR WRK-FIELD-IS-PK.
029800*----------------------------------------------------------------*
029900 2250-99-EXIT.                    EXIT.
030000*----------------------------------------------------------------*
030100*----------------------------------------------------------------*
030200 2255-CHECK-ONE-PK                SECTION.
030300*----------------------------------------------------------------*
030400     IF LK-FIELD-LIST (WRK-FX)     EQUAL LK-PK-LIST (WRK-PX)
030500        SET  WRK-FIELD-IS-PK       TO   TRUE
030600     END-IF.
030700*----------------------------------------------------------------*
030800 2255-99-EXIT.                    EXIT.
030900*----------------------------------------------------------------*
031000*----------------------------------------------------------------*
031100 2300-BUILD-UPSERT                SECTION.                        Q94-0066
031200*----------------------------------------------------------------*
031300     PERFORM 2100-BUILD-INSERT.
031400
031500     STRING ' ON DUPLICATE KEY UPDATE '
031600                                  DELIMITED BY SIZE
031700         INTO LK-SQL-TEXT
031800         WITH POINTER WRK-PTR.
031900
032000     MOVE ZERO                    TO   WRK-SET-COUNT.
032100
032200     PERFORM 2310-APPEND-ODK-OR-SKIP
032300         VARYING WRK-FX FROM 1 BY 1
032400           UNTIL WRK-FX           GREATER LK-FIELD-COUNT.
032500*----------------------------------------------------------------*
032600 2300-99-EXIT.                    EXIT.
032700*----------------------------------------------------------------*
032800*----------------------------------------------------------------*
032900 2310-APPEND-ODK-OR-SKIP          SECTION.
033000*----------------------------------------------------------------*
033100     PERFORM 2250-IS-PK-FIELD.
033200
033300     IF WRK-FIELD-NOT-PK
033400        IF WRK-SET-COUNT           GREATER ZERO
033500           STRING ', '             DELIMITED BY SIZE
033600               INTO LK-SQL-TEXT
033700               WITH POINTER WRK-PTR
033800        END-IF
033900        STRING LK-FIELD-LIST (WRK-FX) DELIMITED BY SPACE
034000               '=VALUES('          DELIMITED BY SIZE
034100               LK-FIELD-LIST (WRK-FX) DELIMITED BY SPACE
034200               ')'                 DELIMITED BY SIZE
034300            INTO LK-SQL-TEXT
034400            WITH POINTER WRK-PTR
034500        ADD  1                     TO   WRK-SET-COUNT
034600     END-IF.
034700*----------------------------------------------------------------*
034800 2310-99-EXIT.                    EXIT.
034900*----------------------------------------------------------------*
035000*----------------------------------------------------------------*
035100 2400-BUILD-DELETE                SECTION.
035200*----------------------------------------------------------------*
035300     STRING 'DELETE FROM '        DELIMITED BY SIZE
035400            LK-TABLE-NAME          DELIMITED BY SPACE
035500         INTO LK-SQL-TEXT
035600         WITH POINTER WRK-PTR.
035700
035800     IF LK-PK-COUNT                GREATER ZERO
035900        PERFORM 2230-APPEND-WHERE
036000     END-IF.
036100*----------------------------------------------------------------*
036200 2400-99-EXIT.                    EXIT.
036300*----------------------------------------------------------------*
