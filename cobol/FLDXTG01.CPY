000100*================================================================*
000200*    COPYBOOK.......: FLDXTG01                                   *
000300*    PROJECT.........: FIELD MAPPING TRANSFORM ENGINE - FLDX     *
000400*    DESCRIPTION.....: TARGET RECORD - ONE OUTPUT ROW BUILT BY    *
000500*                      THE TRANSFORM ENGINE, ONE PER SOURCE ROW.  *
000600*----------------------------------------------------------------*
000700*    HISTORY:                                                    *
000800*    87-11-14   RB   Q87-0003  NEW COPYBOOK FOR FLDX PROJECT.     *
000900*    98-08-14   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS  *
001000*                              IN THIS RECORD, NO CHANGE MADE.    *
001100*----------------------------------------------------------------*
001200*    OUT-CALC HOLDS THE RESULT OF AN ARITHMETIC_OPERATION         *
001300*    MAPPING AT 4 DECIMALS FOR THE SELF-TEST LAYOUT BELOW;        *
001400*    A PRODUCTION CONFIG ROUNDS TO 2 (SEE FLDX0002 2500-ROUND-    *
001500*    RESULT) AND THE LOW-ORDER DIGITS COME BACK ZERO.             *
001600*================================================================*
001700     05  FLDXTG01-OUT-FIELD1           PIC S9(07)V99.
001800     05  FLDXTG01-OUT-NAME             PIC X(20).
001900     05  FLDXTG01-OUT-CALC             PIC S9(07)V9(4).
002000     05  FILLER                        PIC X(40).
