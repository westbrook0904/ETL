000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FLDX0004.
000600 AUTHOR.         T W KRAUSE.
000700 INSTALLATION.   ENTERPRISE DATA SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN.   11/04/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                ENTERPRISE DATA SERVICES - BATCH SYSTEMS        *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FLDX0004.                                     *
001600*    ANALYST.....: T W KRAUSE                                    *
001700*    PROGRAMMER..: T W KRAUSE                                    *
001800*    DATE........: 11/04/1991                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: FIELD MAPPING TRANSFORM ENGINE - FLDX         *
002100*----------------------------------------------------------------*
002200*    GOAL........: SQLBLDR REGRESSION DECK DRIVER.  READS ONE    *
002300*                  SQL-BUILD REQUEST PER RECORD, CALLS FLDX0003  *
002400*                  TO BUILD THE STATEMENT TEXT, AND WRITES THE   *
002500*                  RESULT (OR A REJECT) TO THE PROPER FILE.      *
002600*                  THIS IS A HARNESS FOR EXERCISING FLDX0003 -   *
002700*                  IT IS NOT THE PRODUCTION LOAD JOB.  THE       *
002800*                  PRODUCTION JOB THAT ACTUALLY RUNS THE BUILT   *
002900*                  STATEMENTS AGAINST THE WAREHOUSE IS OWNED BY  *
003000*                  THE DATA-LOADER TEAM AND IS OUT OF SCOPE OF   *
003100*                  THIS PROJECT - SEE THE FLDX PROJECT BINDER.   *
003200*----------------------------------------------------------------*
003300*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003400*                   SQLRQFIL        00250       FLDXQR01         *
003500*                   SQLOTFIL        02000       (SQL TEXT LINE)  *
003600*                   SQLERFIL        00250       FLDXQR01         *
003700*----------------------------------------------------------------*
003800*    CALLS.......:  FLDX0003        SQL STATEMENT BUILDER        *
003900*----------------------------------------------------------------*
004000*                                                                *
004100*----------------------------------------------------------------*
004200*    CHANGE LOG:                                                 *
004300*----------------------------------------------------------------*
004400*    DATE       WHO  REQUEST   DESCRIPTION                       *
004500*----------------------------------------------------------------*
004600*    91-11-04   TWK  Q91-0711  ORIGINAL PROGRAM.                 *
004700*    94-02-18   DLP  Q94-0066  ADDED UPSERT KIND TO THE REQUEST   *
004800*                              DECK, ALONGSIDE THE NEW UPSERT     *
004900*                              SUPPORT IN FLDX0003.              *
005000*    98-09-22   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS *
005100*                              IN THIS PROGRAM, NO CHANGE MADE.  *
005200*----------------------------------------------------------------*
005300*================================================================*
005400*           E N V I R O N M E N T      D I V I S I O N           *
005500*================================================================*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01                     IS TOP-OF-FORM
006000     CLASS FLDX-NUMERIC-CLASS   IS "0123456789"
006100     UPSI-0 ON  STATUS       IS FLDX-TEST-RUN
006200            OFF STATUS       IS FLDX-PRODUCTION-RUN.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT FLDX-REQUEST-FILE ASSIGN TO UTS-S-SQLRQFIL
006800      ORGANIZATION IS     SEQUENTIAL
006900      ACCESS MODE  IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-REQUEST-FILE.
007100
007200     SELECT FLDX-SQLOUT-FILE  ASSIGN TO UTS-S-SQLOTFIL
007300      ORGANIZATION IS     SEQUENTIAL
007400      ACCESS MODE  IS     SEQUENTIAL
007500      FILE STATUS  IS     WRK-FS-SQLOUT-FILE.
007600
007700     SELECT FLDX-SQLERR-FILE  ASSIGN TO UTS-S-SQLERFIL
007800      ORGANIZATION IS     SEQUENTIAL
007900      ACCESS MODE  IS     SEQUENTIAL
008000      FILE STATUS  IS     WRK-FS-SQLERR-FILE.
008100
008200*================================================================*
008300*                  D A T A      D I V I S I O N                  *
008400*================================================================*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  FLDX-REQUEST-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORD   IS STANDARD
009100     BLOCK CONTAINS 00 RECORDS.
009200 01  FD-REG-REQUEST-FILE  PIC X(250).
009300
009400 FD  FLDX-SQLOUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01  FD-REG-SQLOUT-FILE   PIC X(2000).
009900
010000 FD  FLDX-SQLERR-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORD   IS STANDARD
010300     BLOCK CONTAINS 00 RECORDS.
010400 01  FD-REG-SQLERR-FILE   PIC X(250).
010500
010600*-----------------------------------------------------------------*
010700 WORKING-STORAGE SECTION.
010800
010900 77  WRK-REQUESTS-READ-CTR              PIC S9(07) COMP VALUE ZERO.
011000 77  WRK-SQLOUT-WROTE-CTR               PIC S9(07) COMP VALUE ZERO.
011100 77  WRK-SQLERR-WROTE-CTR               PIC S9(07) COMP VALUE ZERO.
011200 77  WRK-REQUEST-EOF                    PIC X(03) VALUE SPACES.
011300 77  WRK-FX                             PIC S9(04) COMP VALUE ZERO.
011400
011500 01  WRK-ERROR-LOG.
011600     03  WRK-PROGRAM                    PIC X(08) VALUE
011700                                                'FLDX0004'  .
011800     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
011900     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
012000     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
012100     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
012200     03  FILLER                         PIC X(05) VALUE SPACES.
012300
012400 77  WRK-ABEND-PGM                      PIC X(08) VALUE
012500                                                'ABENDPGM'  .
012600
012700 01  WRK-FILE-STATUS.
012800     03  WRK-FS-REQUEST-FILE            PIC 9(02) VALUE ZEROS .
012900     03  WRK-FS-SQLOUT-FILE             PIC 9(02) VALUE ZEROS .
013000     03  WRK-FS-SQLERR-FILE             PIC 9(02) VALUE ZEROS .
013100
013200 01  WRK-REQUEST-REG.
013300     COPY 'FLDXQR01'.
013400
013500 01  WRK-SQLOUT-REG                     PIC X(2000) VALUE SPACES.
013600
013700*-----------------------------------------------------------------*
013800* WORKING COPIES OF FLDX0003'S LINKAGE - BUILT FROM THE CURRENT    *
013900* REQUEST RECORD BY 2100-BUILD-CALL-ARGS, THEN PASSED ON THE CALL. *
014000*-----------------------------------------------------------------*
014100 01  LK-STATEMENT-KIND                  PIC X(10) VALUE SPACES.
014200 01  LK-TABLE-NAME                      PIC X(30) VALUE SPACES.
014300 01  LK-FIELD-COUNT                     PIC S9(04) COMP VALUE ZERO.
014400 01  LK-FIELD-LIST-GROUP.
014500     05  LK-FIELD-LIST OCCURS 20 TIMES  PIC X(30) VALUE SPACES.
014600 01  LK-VALUE-LIST-GROUP.
014700     05  LK-VALUE-LIST OCCURS 20 TIMES  PIC X(30) VALUE SPACES.
014800 01  LK-PK-COUNT                        PIC S9(04) COMP VALUE ZERO.
014900 01  LK-PK-LIST-GROUP.
015000     05  LK-PK-LIST OCCURS 10 TIMES     PIC X(30) VALUE SPACES.
015100 01  LK-SQL-TEXT                        PIC X(2000) VALUE SPACES.
015200 01  LK-RETURN-CODE                     PIC S9(04) COMP VALUE ZERO.
015300 01  LK-RETURN-CODE-X REDEFINES LK-RETURN-CODE
015400                                       PIC X(02).
015500
015600*WORKING DATA FOR THE SYSTEM DATE AND TIME.
015700 01  WRK-SYSTEM-DATE.
015800     03  YY                             PIC 9(02) VALUE ZEROS .
015900     03  MM                             PIC 9(02) VALUE ZEROS .
016000     03  DD                             PIC 9(02) VALUE ZEROS .
016100*
016200 01  WRK-DATE-FORMATTED.
016300     03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS .
016400     03  FILLER                         PIC X(01) VALUE '-'   .
016500     03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS .
016600     03  FILLER                         PIC X(01) VALUE '-'   .
016700     03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS .
016800 01  WRK-DATE-FORMATTED-X REDEFINES WRK-DATE-FORMATTED
016900                                       PIC X(10).
017000*
017100 01  WRK-SYSTEM-TIME.
017200     03  HOUR                           PIC 9(02) VALUE ZEROS .
017300     03  MINUTE                         PIC 9(02) VALUE ZEROS .
017400     03  SECOND                         PIC 9(02) VALUE ZEROS .
017500     03  HUNDREDTH                      PIC 9(02) VALUE ZEROS .
017600*
017700 01  WRK-TIME-FORMATTED.
017800     03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS .
017900     03  FILLER                         PIC X(01) VALUE ':'.
018000     03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS .
018100     03  FILLER                         PIC X(01) VALUE ':'.
018200     03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS .
018300 01  WRK-TIME-FORMATTED-X REDEFINES WRK-TIME-FORMATTED
018400                                       PIC X(08).
018500
018600 01  WRK-WHEN-COMPILED.
018700     03  MM-COMPILED                    PIC X(02) VALUE SPACES.
018800     03  FILLER                         PIC X(01) VALUE '/'.
018900     03  DD-COMPILED                    PIC X(02) VALUE SPACES.
019000     03  FILLER                         PIC X(01) VALUE '/'.
019100     03  YY-COMPILED                    PIC X(02) VALUE SPACES.
019200     03  HOUR-COMPILED                  PIC X(02) VALUE SPACES.
019300     03  FILLER                         PIC X(01) VALUE '-'.
019400     03  MINUTE-COMPILED                PIC X(02) VALUE SPACES.
019500     03  FILLER                         PIC X(01) VALUE '-'.
019600     03  SECOND-COMPILED                PIC X(02) VALUE SPACES.
019700*================================================================*
019800 PROCEDURE                       DIVISION.
019900*================================================================*
020000*----------------------------------------------------------------*
020100 0000-MAIN-PROCESS                SECTION.
020200*----------------------------------------------------------------*
020300     MOVE WHEN-COMPILED            TO   WRK-WHEN-COMPILED.
020400
020500     PERFORM 1000-INITIALIZE.
020600
020700     PERFORM 2000-PROCESS-RECORD
020800         UNTIL WRK-REQUEST-EOF     EQUAL 'END'.
020900
021000     PERFORM 3000-FINALIZE.
021100*----------------------------------------------------------------*
021200 0000-99-EXIT.                    EXIT.
021300*----------------------------------------------------------------*
021400*----------------------------------------------------------------*
021500 1000-INITIALIZE                  SECTION.
021600*----------------------------------------------------------------*
021700     PERFORM 9000-GET-DATE-TIME.
021800
021900     INITIALIZE WRK-REQUEST-REG WRK-SQLOUT-REG.
022000
022100     OPEN INPUT  FLDX-REQUEST-FILE
022200          OUTPUT FLDX-SQLOUT-FILE
022300                 FLDX-SQLERR-FILE.
022400
022500     MOVE 'OPEN FILE SQLRQFIL'     TO   WRK-ERROR-MSG.
022600     PERFORM 8100-TEST-FS-REQUEST-FILE.
022700
022800     MOVE 'OPEN FILE SQLOTFIL'     TO   WRK-ERROR-MSG.
022900     PERFORM 8200-TEST-FS-SQLOUT-FILE.
023000
023100     MOVE 'OPEN FILE SQLERFIL'     TO   WRK-ERROR-MSG.
023200     PERFORM 8300-TEST-FS-SQLERR-FILE.
023300
023400     PERFORM 2050-READ-REQUEST-FILE.
023500*----------------------------------------------------------------*
023600 1000-99-EXIT.                    EXIT.
023700*----------------------------------------------------------------*
023800*----------------------------------------------------------------*
023900 2000-PROCESS-RECORD              SECTION.
024000*----------------------------------------------------------------*
024100     PERFORM 2100-BUILD-CALL-ARGS.
024200
024300     CALL 'FLDX0003'               USING LK-STATEMENT-KIND
024400                                          LK-TABLE-NAME
024500                                          LK-FIELD-COUNT
024600                                          LK-FIELD-LIST-GROUP
024700                                          LK-VALUE-LIST-GROUP
024800                                          LK-PK-COUNT
024900                                          LK-PK-LIST-GROUP
025000                                          LK-SQL-TEXT
025100                                          LK-RETURN-CODE.
025200
025300     IF LK-RETURN-CODE             NOT EQUAL ZERO
025400        PERFORM 2900-WRITE-SQLERR-FILE
025500     ELSE
025600        PERFORM 2800-WRITE-SQLOUT-FILE
025700     END-IF.
025800
025900     PERFORM 2050-READ-REQUEST-FILE.
026000*----------------------------------------------------------------*
026100 2000-99-EXIT.                    EXIT.
026200*----------------------------------------------------------------*
026300*----------------------------------------------------------------*
026400 2050-READ-REQUEST-FILE           SECTION.
026500*----------------------------------------------------------------*
026600     MOVE 'READING REQUEST FILE'   TO   WRK-ERROR-MSG.
026700
026800     READ FLDX-REQUEST-FILE        INTO WRK-REQUEST-REG.
026900
027000     PERFORM 8100-TEST-FS-REQUEST-FILE.
027100
027200     IF WRK-FS-REQUEST-FILE        EQUAL 10
027300        MOVE 'END'                 TO   WRK-REQUEST-EOF
027400     ELSE
027500        ADD  1                     TO   WRK-REQUESTS-READ-CTR
027600     END-IF.
027700*----------------------------------------------------------------*
027800 2050-99-EXIT.                    EXIT.
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 2100-BUILD-CALL-ARGS             SECTION.
028200*----------------------------------------------------------------*
028300     MOVE SPACES                   TO   LK-STATEMENT-KIND
028400                                          LK-TABLE-NAME
028500                                          LK-SQL-TEXT.
028600     INITIALIZE LK-FIELD-LIST-GROUP LK-VALUE-LIST-GROUP
028700                LK-PK-LIST-GROUP.
028800     MOVE ZERO                     TO   LK-FIELD-COUNT LK-PK-COUNT
028900                                          LK-RETURN-CODE.
029000
029100     MOVE FLDXQR01-STMT-KIND       TO   LK-STATEMENT-KIND.        Q94-0066
029200     MOVE FLDXQR01-TABLE-NAME      TO   LK-TABLE-NAME.
029300     MOVE FLDXQR01-FIELD-COUNT     TO   LK-FIELD-COUNT.
029400     MOVE FLDXQR01-PK-COUNT        TO   LK-PK-COUNT.
029500
029600     PERFORM 2110-MOVE-ONE-FIELD-ENTRY
029700         VARYING WRK-FX FROM 1 BY 1
029800           UNTIL WRK-FX           GREATER LK-FIELD-COUNT.
029900
030000     PERFORM 2120-MOVE-ONE-PK-NAME
030100         VARYING WRK-FX FROM 1 BY 1
030200           UNTIL WRK-FX           GREATER LK-PK-COUNT.
030300*----------------------------------------------------------------*
030400 2100-99-EXIT.                    EXIT.
030500*----------------------------------------------------------------*
030600*----------------------------------------------------------------*
030700 2110-MOVE-ONE-FIELD-ENTRY        SECTION.
030800*----------------------------------------------------------------*
030900     MOVE FLDXQR01-FIELD-NAME (WRK-FX)
031000                                 TO   LK-FIELD-LIST (WRK-FX).
031100     MOVE FLDXQR01-FIELD-VALUE (WRK-FX)
031200                                 TO   LK-VALUE-LIST (WRK-FX).
031300*----------------------------------------------------------------*
031400 2110-99-EXIT.                    EXIT.
031500*----------------------------------------------------------------*
031600*----------------------------------------------------------------*
031700 2120-MOVE-ONE-PK-NAME            SECTION.
031800*----------------------------------------------------------------*
031900     MOVE FLDXQR01-PK-NAME (WRK-FX)
032000                                 TO   LK-PK-LIST (WRK-FX).
032100*----------------------------------------------------------------*
032200 2120-99-EXIT.                    EXIT.
032300*----------------------------------------------------------------*
032400*----------------------------------------------------------------*
032500 2800-WRITE-SQLOUT-FILE           SECTION.
032600*----------------------------------------------------------------*
032700     MOVE 'WRITING SQLOTFIL'       TO   WRK-ERROR-MSG.
032800
032900     MOVE LK-SQL-TEXT              TO   FD-REG-SQLOUT-FILE.
033000
033100     WRITE FD-REG-SQLOUT-FILE.
033200
033300     PERFORM 8200-TEST-FS-SQLOUT-FILE.
033400
033500     IF WRK-FS-SQLOUT-FILE         EQUAL ZEROS
033600        ADD  1                     TO   WRK-SQLOUT-WROTE-CTR
033700     END-IF.
033800*----------------------------------------------------------------*
033900 2800-99-EXIT.                    EXIT.
034000*----------------------------------------------------------------*
034100*----------------------------------------------------------------*
034200 2900-WRITE-SQLERR-FILE           SECTION.
034300*----------------------------------------------------------------*
034400     MOVE 'WRITING SQLERFIL'       TO   WRK-ERROR-MSG.
034500
034600     MOVE WRK-REQUEST-REG          TO   FD-REG-SQLERR-FILE.
034700
034800     WRITE FD-REG-SQLERR-FILE.
034900
035000     PERFORM 8300-TEST-FS-SQLERR-FILE.
035100
035200     IF WRK-FS-SQLERR-FILE         EQUAL ZEROS
035300        ADD  1                     TO   WRK-SQLERR-WROTE-CTR
035400     END-IF.
035500*----------------------------------------------------------------*
035600 2900-99-EXIT.                    EXIT.
035700*----------------------------------------------------------------*
035800*----------------------------------------------------------------*
035900 3000-FINALIZE                    SECTION.
036000*----------------------------------------------------------------*
036100     DISPLAY '***************************'.
036200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
036300     DISPLAY '***************************'.
036400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
036500     DISPLAY '*COMPILED........:'
036600     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
036700     DISPLAY '*-------------------------*'.
036800     DISPLAY '*REQUESTS READ.......:' WRK-REQUESTS-READ-CTR
036900     '*'.
037000     DISPLAY '*SQL STATEMENTS BUILT:' WRK-SQLOUT-WROTE-CTR
037100     '*'.
037200     DISPLAY '*REQUESTS REJECTED...:' WRK-SQLERR-WROTE-CTR
037300     '*'.
037400     DISPLAY '*-------------------------*'.
037500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED-X '*'.
037600     DISPLAY '*.................' WRK-TIME-FORMATTED-X '*'.
037700     DISPLAY '***************************'.
037800
037900     STOP RUN.
038000*----------------------------------------------------------------*
038100 3000-99-EXIT.                    EXIT.
038200*----------------------------------------------------------------*
038300*----------------------------------------------------------------*
038400 8100-TEST-FS-REQUEST-FILE        SECTION.
038500*----------------------------------------------------------------*
038600     IF WRK-FS-REQUEST-FILE        NOT EQUAL ZEROS AND 10
038700        MOVE WRK-FS-REQUEST-FILE   TO  WRK-ERROR-CODE
038800        PERFORM 9999-CALL-ABEND-PGM
038900     END-IF.
039000*----------------------------------------------------------------*
039100 8100-99-EXIT.                    EXIT.
039200*----------------------------------------------------------------*
039300*----------------------------------------------------------------*
039400 8200-TEST-FS-SQLOUT-FILE         SECTION.
039500*----------------------------------------------------------------*
039600     IF WRK-FS-SQLOUT-FILE         NOT EQUAL ZEROS
039700        MOVE WRK-FS-SQLOUT-FILE    TO  WRK-ERROR-CODE
039800        PERFORM 9999-CALL-ABEND-PGM
039900     END-IF.
040000*----------------------------------------------------------------*
040100 8200-99-EXIT.                    EXIT.
040200*----------------------------------------------------------------*
040300*----------------------------------------------------------------*
040400 8300-TEST-FS-SQLERR-FILE         SECTION.
040500*----------------------------------------------------------------*
040600     IF WRK-FS-SQLERR-FILE         NOT EQUAL ZEROS
040700        MOVE WRK-FS-SQLERR-FILE    TO  WRK-ERROR-CODE
040800        PERFORM 9999-CALL-ABEND-PGM
040900     END-IF.
041000*----------------------------------------------------------------*
041100 8300-99-EXIT.                    EXIT.
041200*----------------------------------------------------------------*
041300*----------------------------------------------------------------*
041400 9000-GET-DATE-TIME               SECTION.
041500*----------------------------------------------------------------*
041600     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
041700     MOVE YY                       TO YYYY-FORMATTED.
041800     MOVE MM                       TO MM-FORMATTED.
041900     MOVE DD                       TO DD-FORMATTED.
042000     ADD  2000                     TO YYYY-FORMATTED.
042100
042200     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
042300     MOVE HOUR                     TO HOUR-FORMATTED.
042400     MOVE MINUTE                   TO MINUTE-FORMATTED.
042500     MOVE SECOND                   TO SECOND-FORMATTED.
042600*----------------------------------------------------------------*
042700 9000-99-EXIT.                    EXIT.
042800*----------------------------------------------------------------*
042900*----------------------------------------------------------------*
043000 9999-CALL-ABEND-PGM              SECTION.
043100*----------------------------------------------------------------*
043200     MOVE WRK-DATE-FORMATTED-X     TO WRK-ERROR-DATE.
043300     MOVE WRK-TIME-FORMATTED-X     TO WRK-ERROR-TIME.
043400     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
043500*----------------------------------------------------------------*
043600 9999-99-EXIT.                    EXIT.
043700*----------------------------------------------------------------*
