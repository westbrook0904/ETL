000100*================================================================*
000200*    COPYBOOK.......: FLDXSR01                                   *
000300*    PROJECT.........: FIELD MAPPING TRANSFORM ENGINE - FLDX     *
000400*    DESCRIPTION.....: SOURCE RECORD - ONE INPUT ROW TO THE      *
000500*                      TRANSFORM ENGINE.  CALLER DECLARES THE    *
000600*                      ENCLOSING 01 AND COPIES THIS BOOK IN.     *
000700*----------------------------------------------------------------*
000800*    HISTORY:                                                    *
000900*    87-11-14   RB   Q87-0003  NEW COPYBOOK FOR FLDX PROJECT.     *
001000*    88-02-09   RB   Q88-0041  ADDED PRESENCE FLAGS, COBOL HAS    *
001100*                              NO NULL - AUDIT WANTED A WAY TO    *
001200*                              TELL "BLANK" FROM "NOT SENT".      *
001300*    98-08-14   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS  *
001400*                              IN THIS RECORD, NO CHANGE MADE.    *
001500*----------------------------------------------------------------*
001600*    COBOL HAS NO NULL.  A NUMERIC FIELD THAT MAY BE OMITTED BY   *
001700*    THE FEED CARRIES A ONE-BYTE PRESENCE FLAG RIGHT BEHIND IT -  *
001800*    'Y' THE FEED SUPPLIED A VALUE, 'N' IT DID NOT (ZERO IS NOT   *
001900*    THE SAME AS ABSENT).  ALPHANUMERIC FIELDS NEED NO FLAG - AN  *
002000*    ALL-SPACES VALUE IS TAKEN AS ABSENT, PER THE FIELD-MAPPING   *
002100*    PROJECT'S DATA STANDARDS.                                    *
002200*================================================================*
002300     05  FLDXSR01-FIELD1              PIC S9(07)V99.
002400     05  FLDXSR01-FIELD1-IND           PIC X(01).
002500         88  FLDXSR01-FIELD1-PRESENT          VALUE 'Y'.
002600         88  FLDXSR01-FIELD1-ABSENT           VALUE 'N'.
002700     05  FLDXSR01-FIELD2              PIC S9(07)V99.
002800     05  FLDXSR01-FIELD2-IND           PIC X(01).
002900         88  FLDXSR01-FIELD2-PRESENT          VALUE 'Y'.
003000         88  FLDXSR01-FIELD2-ABSENT           VALUE 'N'.
003100     05  FLDXSR01-FIELD3              PIC S9(07)V99.
003200     05  FLDXSR01-FIELD3-IND           PIC X(01).
003300         88  FLDXSR01-FIELD3-PRESENT          VALUE 'Y'.
003400         88  FLDXSR01-FIELD3-ABSENT           VALUE 'N'.
003500     05  FLDXSR01-NAME-FLD             PIC X(20).
003600     05  FLDXSR01-STATUS-FLD          PIC X(01).
003700         88  FLDXSR01-STATUS-ABSENT           VALUE SPACE.
003800     05  FILLER                        PIC X(29).
