000100*================================================================*
000200*    COPYBOOK.......: FLDXQR01                                   *
000300*    PROJECT.........: FIELD MAPPING TRANSFORM ENGINE - FLDX     *
000400*    DESCRIPTION.....: SQL-BUILD REQUEST - ONE LINE TELLING THE   *
000500*                      SQL-BUILDER HARNESS (FLDX0004) WHAT       *
000600*                      STATEMENT TO ASK FLDX0003 TO BUILD.  THIS *
000700*                      IS A HOUSE TEST-DECK LAYOUT, NOT PART OF   *
000800*                      THE LOAD JOB ITSELF.                      *
000900*----------------------------------------------------------------*
001000*    HISTORY:                                                    *
001100*    91-11-04   TWK  Q91-0711  NEW COPYBOOK - DRIVES FLDX0004    *
001200*                              FOR THE SQLBLDR REGRESSION DECK.  *
001300*----------------------------------------------------------------*
001400     05  FLDXQR01-STMT-KIND            PIC X(10).
001500     05  FLDXQR01-TABLE-NAME           PIC X(30).
001600     05  FLDXQR01-FIELD-COUNT          PIC 9(02).
001700     05  FLDXQR01-FIELD-ENTRY OCCURS 5 TIMES.
001800         10  FLDXQR01-FIELD-NAME       PIC X(15).
001900         10  FLDXQR01-FIELD-VALUE      PIC X(15).
002000     05  FLDXQR01-PK-COUNT             PIC 9(02).
002100     05  FLDXQR01-PK-NAME OCCURS 3 TIMES
002200                                       PIC X(15).
002300     05  FILLER                        PIC X(11).
