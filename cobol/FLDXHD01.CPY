000100*================================================================*
000200*    COPYBOOK.......: FLDXHD01                                   *
000300*    PROJECT.........: FIELD MAPPING TRANSFORM ENGINE - FLDX     *
000400*    DESCRIPTION.....: CONFIGURATION FILE HEADER RECORD - THE     *
000500*                      FIRST PHYSICAL RECORD OF THE CONFIG FILE,  *
000600*                      FOLLOWED BY MAPPING-COUNT DETAIL RECORDS   *
000700*                      LAID OUT PER FLDXMP01.                     *
000800*----------------------------------------------------------------*
000900*    HISTORY:                                                    *
001000*    87-11-14   RB   Q87-0003  NEW COPYBOOK FOR FLDX PROJECT.     *
001100*    98-08-14   DLP  Q98-0650  YEAR 2000 REVIEW - NO DATE FIELDS  *
001200*                              IN THIS RECORD, NO CHANGE MADE.    *
001300*----------------------------------------------------------------*
001400     05  FLDXHD01-CONFIG-NAME          PIC X(40).
001500     05  FLDXHD01-CONFIG-DESC          PIC X(80).
001600     05  FLDXHD01-MAPPING-COUNT        PIC 9(04).
001700     05  FILLER                        PIC X(26).
